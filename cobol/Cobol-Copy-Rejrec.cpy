000100******************************************************************
000200*    REJECT RECORD LAYOUT                                       *
000300*    COMMON LAYOUT FOR ALL THREE POSTING ENGINES - THE SOURCE     *
000400*    FIELD TELLS WHICH ONE WROTE THE LINE.                       *
000500******************************************************************
000600*    91-05-09  LMK  ORIGINAL LAYOUT, POINT-OF-SALE CONVERSION     *
000700*               PROJECT - REPLACES THREE SEPARATE ERROR FILES.   *
000800******************************************************************
000900 01  REJ-REJECT-RECORD.
001000     05  REJ-SOURCE                    PIC X(04).
001100         88  REJ-FROM-SALE                      VALUE "SALE".
001200         88  REJ-FROM-GRN                        VALUE "GRN ".
001300         88  REJ-FROM-LEDGER                     VALUE "LEDG".
001400     05  REJ-KEY                       PIC X(12).
001500     05  REJ-REASON                    PIC X(60).
001600     05  FILLER                        PIC X(01).
