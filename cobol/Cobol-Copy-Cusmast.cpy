000100******************************************************************
000200*    CUSTOMER MASTER RECORD LAYOUT                               *
000300*    KEY IS CUS-CUSTOMER-ID, ASCENDING, UNIQUE.                   *
000400*    CUS-CURR-BALANCE IS SIGNED - POSITIVE MEANS CUSTOMER OWES    *
000500*    US MONEY, NEGATIVE MEANS CUSTOMER HOLDS CREDIT ON ACCOUNT.   *
000600******************************************************************
000700*    87-01-22  RAH  ORIGINAL LAYOUT FOR CUSTOMER MASTER FILE.     *
000800*    92-07-11  LMK  WIDENED CUS-CREDIT-LIMIT AND CUS-CURR-BALANCE *
000900*               TO S9(10)V99 - SOME ACCOUNTS OUTGREW S9(07)V99.  *
001000*    98-11-20  RAH  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   *
001100*               NO CHANGE REQUIRED.                              *
001200******************************************************************
001300 01  CUS-CUSTOMER-RECORD.
001400     05  CUS-CUSTOMER-ID               PIC 9(07).
001500     05  CUS-NAME                      PIC X(30).
001600     05  CUS-CREDIT-FLAG               PIC X(01).
001700         88  CUS-MAY-PURCHASE-ON-CREDIT        VALUE "Y".
001800     05  CUS-CREDIT-LIMIT              PIC S9(10)V99.
001900     05  CUS-CURR-BALANCE              PIC S9(10)V99.
002000     05  FILLER                        PIC X(01).
