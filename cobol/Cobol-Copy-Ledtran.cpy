000100******************************************************************
000200*    CUSTOMER LEDGER TRANSACTION RECORD LAYOUT                   *
000300*    LED-ACTION 'A' APPLIES A NEW ENTRY, 'R' REVERSES (BACKS      *
000400*    OUT) A PRIOR ENTRY BY THE EXACT OPPOSITE BALANCE CHANGE.     *
000500******************************************************************
000600*    87-01-22  RAH  ORIGINAL LAYOUT FOR ACCOUNTS RECEIVABLE       *
000700*               LEDGER POSTING.                                 *
000800*    95-03-14  LMK  ADDED LED-ACTION SO PAYMENT REVERSALS NO      *
000900*               LONGER NEED A SEPARATE CORRECTION RUN.          *
001000*    98-11-20  RAH  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   *
001100*               NO CHANGE REQUIRED.                              *
001200******************************************************************
001300 01  LED-LEDGER-RECORD.
001400     05  LED-CUSTOMER-ID               PIC 9(07).
001500     05  LED-ENTRY-TYPE                PIC X(11).
001600         88  LED-TYPE-INVOICE                   VALUE "INVOICE    ".
001700         88  LED-TYPE-PAYMENT                   VALUE "PAYMENT    ".
001800         88  LED-TYPE-CREDIT-NOTE                VALUE "CREDIT-NOTE".
001900         88  LED-TYPE-DEBIT-NOTE                 VALUE "DEBIT-NOTE ".
002000         88  LED-TYPE-OPENING                    VALUE "OPENING    ".
002100     05  LED-SALE-NUMBER               PIC X(12).
002200     05  LED-DEBIT-AMT                 PIC S9(10)V99.
002300     05  LED-CREDIT-AMT                PIC S9(10)V99.
002400     05  LED-ACTION                    PIC X(01).
002500         88  LED-ACTION-APPLY                    VALUE "A".
002600         88  LED-ACTION-REVERSE                  VALUE "R".
002700     05  FILLER                        PIC X(01).
