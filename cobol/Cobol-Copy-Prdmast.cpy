000100******************************************************************
000200*    PRODUCT MASTER RECORD LAYOUT                                *
000300*    KEY IS PRD-PRODUCT-ID, ASCENDING, UNIQUE.                    *
000400******************************************************************
000500*    86-09-14  RAH  ORIGINAL LAYOUT FOR PRODUCT MASTER FILE.      *
000600*    89-04-02  LMK  ADDED PRD-ALLOW-DISC AND PRD-MAX-DISC-PCT     *
000700*               FOR THE NEW POINT-OF-SALE DISCOUNT RULES.        *
000800*    98-11-20  RAH  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   *
000900*               NO CHANGE REQUIRED.                              *
001000******************************************************************
001100 01  PRD-PRODUCT-RECORD.
001200     05  PRD-PRODUCT-ID                PIC 9(07).
001300     05  PRD-NAME                      PIC X(30).
001400     05  PRD-TYPE                      PIC X(08).
001500         88  PRD-TYPE-FINISHED                  VALUE "FINISHED".
001600         88  PRD-TYPE-RAW                        VALUE "RAW     ".
001700         88  PRD-TYPE-SERVICE                    VALUE "SERVICE ".
001800     05  PRD-TRACKED-FLAG              PIC X(01).
001900         88  PRD-TRACKED                        VALUE "Y".
002000         88  PRD-NOT-TRACKED                     VALUE "N".
002100     05  PRD-COST-PRICE                PIC S9(08)V99.
002200     05  PRD-ALLOW-DISC                PIC X(01).
002300         88  PRD-DISC-ALLOWED                    VALUE "Y".
002400     05  PRD-MAX-DISC-PCT              PIC S9(03)V99.
002500     05  FILLER                        PIC X(01).
