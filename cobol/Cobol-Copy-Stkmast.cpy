000100******************************************************************
000200*    STOCK MASTER RECORD LAYOUT                                  *
000300*    ONE RECORD PER BRANCH/PRODUCT.  KEY IS STK-BRANCH-ID         *
000400*    FOLLOWED BY STK-PRODUCT-ID, ASCENDING, UNIQUE.               *
000500******************************************************************
000600*    86-09-14  RAH  ORIGINAL LAYOUT FOR STOCK MASTER FILE.        *
000700*    91-02-03  LMK  WIDENED STK-QUANTITY TO ALLOW FRACTIONAL      *
000800*               UNITS OF MEASURE (PRODUCE, BULK GOODS).          *
000900*    98-11-20  RAH  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   *
001000*               NO CHANGE REQUIRED.                              *
001100*    04-06-30  DJP  ADDED TRAILING FILLER FOR FUTURE GROWTH.      *
001200******************************************************************
001300 01  STK-STOCK-RECORD.
001400     05  STK-BRANCH-ID                PIC 9(05).
001500     05  STK-PRODUCT-ID                PIC 9(07).
001600     05  STK-QUANTITY                  PIC S9(08)V99.
001700     05  FILLER                        PIC X(01).
