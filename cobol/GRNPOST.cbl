000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.       GRNPOST.
000400 AUTHOR.           R A HOLLIS.
000500 INSTALLATION.     MERIDIAN RETAIL GROUP - DATA PROCESSING.
000600 DATE-WRITTEN.     SEPTEMBER 14, 1986.
000700 DATE-COMPILED.
000800 SECURITY.         UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    GRNPOST - GOODS-RECEIPT (GRN) POSTING ENGINE                *
001200*    POSTS RECEIVING LINES AGAINST THE BRANCH/PRODUCT STOCK       *
001300*    MASTER.  A COMPLETED LINE ADDS RECEIVED QUANTITY TO STOCK,   *
001400*    A CANCELLED LINE (A RECEIPT BEING REVERSED) SUBTRACTS IT.    *
001500*    PENDING LINES MOVE NO STOCK.  LINES THAT FAIL VALIDATION ARE *
001600*    WRITTEN TO THE COMMON REJECT FILE, NOT APPLIED.              *
001700*------------------------------------------------------------------
001800*    CHANGE LOG.
001900*------------------------------------------------------------------
002000*    86-09-14  RAH  ORIGINAL PROGRAM.  ONE RECEIPT TRANSACTION     *
002100*               FILE AGAINST THE STOCK MASTER, MATCH-MERGE STYLE. *
002200*    87-02-02  RAH  ADDED ERROR-TRANSACTION FILE SO BAD LINES NO   *
002300*               LONGER ABORT THE WHOLE RUN.                      *
002400*    88-06-19  LMK  PRODUCT MUST NOW BE LOOKED UP ON THE PRODUCT   *
002500*               MASTER AND REJECTED IF NOT INVENTORY-TRACKED      *
002600*               (SERVICES DO NOT CARRY STOCK).                   *
002700*    90-01-08  RAH  CREATE THE STOCK RECORD AT ZERO QUANTITY WHEN  *
002800*               A NEW PRODUCT'S FIRST RECEIPT ARRIVES AT A BRANCH *
002900*               THAT HAS NEVER STOCKED IT BEFORE.                *
003000*    91-11-25  LMK  MASTERS ARE NOW LOADED INTO TABLES AND        *
003100*               SEARCHED BY BINARY CHOP INSTEAD OF A SEQUENTIAL    *
003200*               OLD-MASTER MATCH - THE STOCK MASTER HAD GROWN      *
003300*               PAST 40,000 RECORDS AND THE NIGHTLY RUN WAS       *
003400*               MISSING ITS WINDOW.                                *
003500*    94-10-05  RAH  ADDED GRN-STATUS SO A COMPLETED RECEIPT CAN BE *
003600*               CANCELLED (REVERSED) IN A LATER RUN.              *
003700*    96-03-12  DJP  NEGATIVE UNIT COST IS NOW REJECTED INSTEAD OF  *
003800*               SILENTLY ACCEPTED - BUYER HAD BEEN KEYING CREDIT   *
003900*               MEMOS THROUGH THIS PROGRAM BY MISTAKE.            *
004000*    98-11-20  RAH  Y2K REVIEW - GRN-RECEIVED-DATE IS ALREADY 8    *
004100*               DIGITS (CCYYMMDD) ON THE TRANSACTION RECORD, NO    *
004200*               STORAGE CHANGE REQUIRED.  CENTURY BREAKOUT FIELD   *
004300*               ADDED BELOW FOR THE REVIEW BUT NOT WIRED INTO      *
004400*               ANY EDIT - NONE OF THIS PROGRAM'S LOGIC NEEDS IT.  *
004500*    00-02-17  DJP  RUN SUMMARY COUNTS ADDED TO THE CONSOLE AT     *
004600*               END OF RUN - OPERATIONS WANTED THEM FOR THE LOG.  *
004700*    02-09-30  DJP  REJECT-FILE IS NOW OPENED OUTPUT (NOT EXTEND)  *
004800*               BY THIS STEP - IT RUNS FIRST IN THE NIGHTLY CYCLE  *
004900*               AND BUILDS THE REJECT LISTING THE LATER STEPS     *
005000*               EXTEND.                                           *
005100*    04-06-15  DJP  REQUEST 4471 - 330-ADD-NEW-STOCK-ENTRY NOW     *
005200*               SLOTS THE NEW ROW IN BY KEY INSTEAD OF APPENDING   *
005300*               IT, SO SEARCH ALL STAYS VALID WHEN A SECOND NEW    *
005400*               ITEM HITS THE SAME BRANCH LATER IN THE SAME RUN.   *
005500*               ALSO ADDED AN ABEND EXIT IF STOCK-MASTER-OUT WILL  *
005600*               NOT OPEN - OPERATIONS HAD A RUN CONTINUE PAST A    *
005700*               BAD MOUNT AND LOSE THE WHOLE NIGHT'S STOCK MOVES.  *
005800******************************************************************
005900*
006000 ENVIRONMENT DIVISION.
006100*
006200 CONFIGURATION SECTION.
006300*
006400 SOURCE-COMPUTER.   IBM-3090.
006500 OBJECT-COMPUTER.   IBM-3090.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*
006900 INPUT-OUTPUT SECTION.
007000*
007100 FILE-CONTROL.
007200*
007300     SELECT PRODUCT-MASTER    ASSIGN TO PRODMAST
007400                               ORGANIZATION IS LINE SEQUENTIAL.
007500     SELECT STOCK-MASTER-IN   ASSIGN TO STOCKIN
007600                               ORGANIZATION IS LINE SEQUENTIAL.
007700     SELECT STOCK-MASTER-OUT  ASSIGN TO STOCKOUT
007800                               ORGANIZATION IS LINE SEQUENTIAL
007900                               FILE STATUS IS STOCKOUT-FILE-STATUS.
008000     SELECT GRN-TRANS         ASSIGN TO GRNTRAN
008100                               ORGANIZATION IS LINE SEQUENTIAL.
008200     SELECT REJECT-FILE       ASSIGN TO REJFILE
008300                               ORGANIZATION IS LINE SEQUENTIAL
008400                               FILE STATUS IS REJFILE-FILE-STATUS.
008500*
008600 DATA DIVISION.
008700*
008800 FILE SECTION.
008900*
009000 FD  PRODUCT-MASTER.
009100*
009200 01  PRODUCT-IN-RECORD            PIC X(63).
009300*
009400*    QUICK-PEEK VIEW OF THE TRACKED-FLAG BYTE WITHOUT MOVING THE
009500*    WHOLE RECORD - THE SHOP HAS CARRIED THIS TRICK SINCE MNT1000.
009600 01  PRODUCT-IN-TRACKED-VIEW  REDEFINES PRODUCT-IN-RECORD.
009700     05  FILLER                   PIC X(45).
009800     05  PIT-TRACKED-FLAG         PIC X(01).
009900     05  FILLER                   PIC X(17).
010000*
010100 FD  STOCK-MASTER-IN.
010200*
010300 01  STOCK-IN-RECORD              PIC X(23).
010400*
010500 FD  STOCK-MASTER-OUT.
010600*
010700 01  STOCK-OUT-RECORD             PIC X(23).
010800 01  STOCK-OUT-QTY-VIEW       REDEFINES STOCK-OUT-RECORD.
010900     05  FILLER                   PIC X(12).
011000     05  SOQ-QUANTITY             PIC S9(08)V99.
011100     05  FILLER                   PIC X(01).
011200*
011300 FD  GRN-TRANS.
011400*
011500 01  GRN-IN-RECORD                PIC X(78).
011600*
011700 FD  REJECT-FILE.
011800*
011900 01  REJECT-OUT-RECORD            PIC X(77).
012000*
012100 WORKING-STORAGE SECTION.
012200*
012300*    STANDALONE ITEM, NOT PART OF ANY GROUP - KEPT AT THE 77 LEVEL
012400*    THE WAY THE SHOP WROTE ITS ONE-OFF FIELDS BEFORE GROUPING
012500*    EVERYTHING UNDER 01-LEVELS BECAME THE HOUSE HABIT.
012600 77  ER-REJECT-REASON                 PIC X(60).
012700*
012800 01  SWITCHES.
012900     05  PRODMAST-EOF-SWITCH          PIC X     VALUE "N".
013000         88  PRODMAST-EOF                        VALUE "Y".
013100     05  STOCKIN-EOF-SWITCH           PIC X     VALUE "N".
013200         88  STOCKIN-EOF                         VALUE "Y".
013300     05  GRN-EOF-SWITCH               PIC X     VALUE "N".
013400         88  GRN-EOF                             VALUE "Y".
013500     05  LINE-VALID-SWITCH            PIC X     VALUE "Y".
013600         88  LINE-VALID                          VALUE "Y".
013700     05  STOCK-FOUND-SWITCH           PIC X     VALUE "N".
013800         88  STOCK-FOUND                         VALUE "Y".
013900     05  PRODUCT-FOUND-SWITCH         PIC X     VALUE "N".
014000         88  PRODUCT-FOUND                       VALUE "Y".
014100     05  STOCK-INSERT-FOUND-SWITCH    PIC X     VALUE "N".
014200         88  STOCK-INSERT-FOUND                  VALUE "Y".
014300*
014400 01  FILE-STATUS-FIELDS.
014500     05  STOCKOUT-FILE-STATUS         PIC XX.
014600         88  STOCKOUT-SUCCESSFUL                 VALUE "00".
014700     05  REJFILE-FILE-STATUS          PIC XX.
014800         88  REJFILE-SUCCESSFUL                  VALUE "00".
014900*
015000 01  TABLE-SUBSCRIPTS                      COMP.
015100     05  PT-COUNT                 PIC S9(5).
015200     05  ST-COUNT                 PIC S9(5).
015300     05  ST-IDX                   PIC S9(5).
015400     05  ST-INS-IDX               PIC S9(5).
015500     05  ST-SCAN-IDX              PIC S9(5).
015600     05  ST-SHIFT-IDX             PIC S9(5).
015700*
015800 01  RUN-COUNTERS                  COMP.
015900     05  RS-LINES-READ                PIC S9(7).
016000     05  RS-LINES-APPLIED             PIC S9(7).
016100     05  RS-LINES-REVERTED            PIC S9(7).
016200     05  RS-LINES-REJECTED            PIC S9(7).
016300*
016400 01  PT-PRODUCT-TABLE.
016500     05  PT-PRODUCT-ENTRY OCCURS 1 TO 50000 TIMES
016600                           DEPENDING ON PT-COUNT
016700                           ASCENDING KEY IS PT-PRODUCT-ID
016800                           INDEXED BY PT-X.
016900         10  PT-PRODUCT-ID        PIC 9(07).
017000         10  PT-TRACKED-FLAG      PIC X(01).
017100*
017200 01  ST-STOCK-TABLE.
017300     05  ST-STOCK-ENTRY   OCCURS 1 TO 50000 TIMES
017400                           DEPENDING ON ST-COUNT
017500                           ASCENDING KEY IS ST-BRANCH-ID
017600                                           ST-PRODUCT-ID
017700                           INDEXED BY ST-X.
017800         10  ST-BRANCH-ID         PIC 9(05).
017900         10  ST-PRODUCT-ID        PIC 9(07).
018000         10  ST-QUANTITY          PIC S9(08)V99.
018100*
018200*    CENTURY BREAKOUT ADDED FOR THE 98-11-20 Y2K REVIEW - SEE
018300*    CHANGE LOG.  NOT REFERENCED BY ANY EDIT IN THIS PROGRAM.
018400 01  RD-DATE-RAW                  PIC 9(08).
018500 01  RD-DATE-RAW-R  REDEFINES RD-DATE-RAW.
018600     05  RD-DATE-CCYY             PIC 9(04).
018700     05  RD-DATE-MM               PIC 9(02).
018800     05  RD-DATE-DD               PIC 9(02).
018900*
019000     COPY "Cobol-Copy-Prdmast.cpy".
019100     COPY "Cobol-Copy-Stkmast.cpy".
019200     COPY "Cobol-Copy-Grntran.cpy".
019300     COPY "Cobol-Copy-Rejrec.cpy".
019400*
019500 PROCEDURE DIVISION.
019600*
019700 000-POST-GRN-TRANSACTIONS.
019800*
019900     OPEN INPUT  PRODUCT-MASTER
020000                 STOCK-MASTER-IN
020100                 GRN-TRANS
020200          OUTPUT STOCK-MASTER-OUT
020300                 REJECT-FILE.
020400*    04-06-15 DJP - DO NOT RUN A NIGHT'S GRN LINES AGAINST A STOCK
020500*    MASTER OUTPUT FILE THAT FAILED TO OPEN (REQUEST 4471).
020600     IF NOT STOCKOUT-SUCCESSFUL
020700         GO TO 999-ABEND-EXIT.
020800     PERFORM 100-LOAD-PRODUCT-MASTER THRU 100-LOAD-PRODUCT-MASTER-EXIT.
020900     PERFORM 110-LOAD-STOCK-MASTER.
021000     PERFORM 200-PROCESS-ONE-GRN-LINE
021100         UNTIL GRN-EOF.
021200     PERFORM 800-WRITE-STOCK-MASTER-OUT
021300         VARYING ST-IDX FROM 1 BY 1
021400         UNTIL ST-IDX > ST-COUNT.
021500     PERFORM 900-DISPLAY-RUN-SUMMARY.
021600     CLOSE PRODUCT-MASTER
021700           STOCK-MASTER-IN
021800           GRN-TRANS
021900           STOCK-MASTER-OUT
022000           REJECT-FILE.
022100     STOP RUN.
022200*
022300 999-ABEND-EXIT.
022400*
022500     DISPLAY "GRNPOST ABEND - STOCK-MASTER-OUT DID NOT OPEN".
022600     DISPLAY "FILE STATUS CODE IS " STOCKOUT-FILE-STATUS.
022700     STOP RUN.
022800*
022900 100-LOAD-PRODUCT-MASTER.
023000*
023100*    LOADS THE PRODUCT MASTER INTO AN ASCENDING TABLE SO EACH GRN
023200*    LINE CAN BE VALIDATED BY A BINARY SEARCH (SEE 91-11-25 LMK).
023300*
023400     MOVE ZERO TO PT-COUNT.
023500     PERFORM 105-LOAD-ONE-PRODUCT
023600         UNTIL PRODMAST-EOF.
023700*
023800 100-LOAD-PRODUCT-MASTER-EXIT.
023900*
024000     EXIT.
024100*
024200 105-LOAD-ONE-PRODUCT.
024300*
024400     READ PRODUCT-MASTER INTO PRD-PRODUCT-RECORD
024500         AT END
024600             SET PRODMAST-EOF TO TRUE
024700     END-READ.
024800     IF NOT PRODMAST-EOF
024900         ADD 1 TO PT-COUNT
025000         MOVE PRD-PRODUCT-ID   TO PT-PRODUCT-ID (PT-COUNT)
025100         MOVE PRD-TRACKED-FLAG TO PT-TRACKED-FLAG (PT-COUNT)
025200     END-IF.
025300*
025400 110-LOAD-STOCK-MASTER.
025500*
025600     MOVE ZERO TO ST-COUNT.
025700     PERFORM 115-LOAD-ONE-STOCK-RECORD
025800         UNTIL STOCKIN-EOF.
025900*
026000 115-LOAD-ONE-STOCK-RECORD.
026100*
026200     READ STOCK-MASTER-IN INTO STK-STOCK-RECORD
026300         AT END
026400             SET STOCKIN-EOF TO TRUE
026500     END-READ.
026600     IF NOT STOCKIN-EOF
026700         ADD 1 TO ST-COUNT
026800         MOVE STK-BRANCH-ID  TO ST-BRANCH-ID (ST-COUNT)
026900         MOVE STK-PRODUCT-ID TO ST-PRODUCT-ID (ST-COUNT)
027000         MOVE STK-QUANTITY   TO ST-QUANTITY (ST-COUNT)
027100     END-IF.
027200*
027300 200-PROCESS-ONE-GRN-LINE.
027400*
027500     READ GRN-TRANS INTO GRN-RECEIPT-RECORD
027600         AT END
027700             SET GRN-EOF TO TRUE
027800     END-READ.
027900     IF NOT GRN-EOF
028000         ADD 1 TO RS-LINES-READ
028100         PERFORM 300-VALIDATE-GRN-LINE
028200         IF LINE-VALID
028300             EVALUATE TRUE
028400                 WHEN GRN-STATUS-COMPLETED
028500                     PERFORM 350-APPLY-COMPLETED-RECEIPT
028600                 WHEN GRN-STATUS-CANCELLED
028700                     PERFORM 360-APPLY-CANCELLED-RECEIPT
028800                 WHEN OTHER
028900                     CONTINUE
029000             END-EVALUATE
029100         ELSE
029200             PERFORM 390-WRITE-REJECT-LINE
029300         END-IF
029400     END-IF.
029500*
029600 300-VALIDATE-GRN-LINE.
029700*
029800     MOVE "Y" TO LINE-VALID-SWITCH.
029900     PERFORM 310-FIND-PRODUCT.
030000     IF NOT PRODUCT-FOUND
030100         MOVE "N" TO LINE-VALID-SWITCH
030200         STRING "PRODUCT " GRN-PRODUCT-ID " NOT ON PRODUCT MASTER"
030300             DELIMITED BY SIZE INTO ER-REJECT-REASON
030400     ELSE
030500         IF PT-TRACKED-FLAG (PT-X) NOT = "Y"
030600             MOVE "N" TO LINE-VALID-SWITCH
030700             MOVE "PRODUCT IS NOT INVENTORY-TRACKED"
030800                 TO ER-REJECT-REASON
030900         END-IF
031000     END-IF.
031100     IF LINE-VALID AND GRN-QTY-RECEIVED NOT > ZERO
031200         MOVE "N" TO LINE-VALID-SWITCH
031300         MOVE "QUANTITY RECEIVED MUST BE GREATER THAN ZERO"
031400             TO ER-REJECT-REASON
031500     END-IF.
031600     IF LINE-VALID AND GRN-UNIT-COST < ZERO
031700         MOVE "N" TO LINE-VALID-SWITCH
031800         MOVE "UNIT COST MAY NOT BE NEGATIVE"
031900             TO ER-REJECT-REASON
032000     END-IF.
032100*
032200 310-FIND-PRODUCT.
032300*
032400     MOVE "N" TO PRODUCT-FOUND-SWITCH.
032500     IF PT-COUNT > ZERO
032600         SEARCH ALL PT-X
032700             WHEN PT-PRODUCT-ID (PT-X) = GRN-PRODUCT-ID
032800                 MOVE "Y" TO PRODUCT-FOUND-SWITCH
032900         END-SEARCH
033000     END-IF.
033100*
033200 320-FIND-STOCK-RECORD.
033300*
033400     MOVE "N" TO STOCK-FOUND-SWITCH.
033500     IF ST-COUNT > ZERO
033600         SEARCH ALL ST-X
033700             WHEN ST-BRANCH-ID (ST-X) = GRN-BRANCH-ID
033800              AND ST-PRODUCT-ID (ST-X) = GRN-PRODUCT-ID
033900                 MOVE "Y" TO STOCK-FOUND-SWITCH
034000         END-SEARCH
034100     END-IF.
034200*
034300 330-ADD-NEW-STOCK-ENTRY.
034400*
034500*    A RECEIPT CAN ARRIVE FOR A BRANCH/PRODUCT PAIR THAT HAS NEVER
034600*    CARRIED STOCK BEFORE (SEE 90-01-08 RAH).  ST-STOCK-TABLE IS
034700*    SEARCHED ALL ABOVE, SO IT MUST STAY IN ASCENDING BRANCH/
034800*    PRODUCT KEY ORDER AT ALL TIMES - NOT JUST WHEN THE NEXT RUN
034900*    RELOADS IT.  A SECOND NEW-ENTRY RECEIPT LATER IN THIS SAME
035000*    RUN DEPENDS ON 320-FIND-STOCK-RECORD FINDING TODAY'S INSERT,
035100*    SO THE ROW IS SLOTTED IN BY KEY, NOT APPENDED (96-04-22 DJP -
035200*    REQUEST 4471, TWO FIRST-TIME RECEIPTS FOR THE SAME NEW ITEM
035300*    IN ONE RUN WERE CREATING DUPLICATE STOCK ROWS).
035400*
035500     PERFORM 332-FIND-STOCK-INSERT-POINT.
035600     PERFORM 334-OPEN-STOCK-INSERT-SLOT
035700         VARYING ST-SHIFT-IDX FROM ST-COUNT BY -1
035800         UNTIL ST-SHIFT-IDX <= ST-INS-IDX.
035900     MOVE GRN-BRANCH-ID  TO ST-BRANCH-ID (ST-INS-IDX).
036000     MOVE GRN-PRODUCT-ID TO ST-PRODUCT-ID (ST-INS-IDX).
036100     MOVE ZERO           TO ST-QUANTITY (ST-INS-IDX).
036200     SET ST-X        TO ST-INS-IDX.
036300*
036400 332-FIND-STOCK-INSERT-POINT.
036500*
036600*    LINEAR SCAN FOR THE FIRST SLOT WHOSE KEY IS NOT LOWER THAN THE
036700*    NEW ROW'S KEY - THAT IS WHERE THE NEW ROW BELONGS.  IF NONE IS
036800*    FOUND THE NEW ROW GOES AFTER THE LAST ENTRY, AS BEFORE.
036900*
037000     ADD 1 TO ST-COUNT.
037100     MOVE "N" TO STOCK-INSERT-FOUND-SWITCH.
037200     MOVE ST-COUNT TO ST-INS-IDX.
037300     PERFORM 333-TEST-ONE-INSERT-POSITION
037400         VARYING ST-SCAN-IDX FROM 1 BY 1
037500         UNTIL STOCK-INSERT-FOUND
037600            OR ST-SCAN-IDX >= ST-COUNT.
037700*
037800 333-TEST-ONE-INSERT-POSITION.
037900*
038000     IF ST-BRANCH-ID (ST-SCAN-IDX) > GRN-BRANCH-ID
038100        OR (ST-BRANCH-ID (ST-SCAN-IDX) = GRN-BRANCH-ID
038200        AND ST-PRODUCT-ID (ST-SCAN-IDX) >= GRN-PRODUCT-ID)
038300         MOVE "Y" TO STOCK-INSERT-FOUND-SWITCH
038400         MOVE ST-SCAN-IDX TO ST-INS-IDX
038500     END-IF.
038600*
038700 334-OPEN-STOCK-INSERT-SLOT.
038800*
038900*    SLIDES ONE ENTRY UP A SUBSCRIPT TO OPEN THE INSERTION SLOT.
039000*    CALLED BACKWARD FROM THE OLD END OF THE TABLE SO NO ENTRY IS
039100*    OVERWRITTEN BEFORE IT HAS BEEN COPIED UP.
039200*
039300     MOVE ST-STOCK-ENTRY (ST-SHIFT-IDX - 1)
039400         TO ST-STOCK-ENTRY (ST-SHIFT-IDX).
039500*
039600 350-APPLY-COMPLETED-RECEIPT.
039700*
039800     PERFORM 320-FIND-STOCK-RECORD.
039900     IF NOT STOCK-FOUND
040000         PERFORM 330-ADD-NEW-STOCK-ENTRY
040100     END-IF.
040200     ADD GRN-QTY-RECEIVED TO ST-QUANTITY (ST-X).
040300     ADD 1 TO RS-LINES-APPLIED.
040400*
040500 360-APPLY-CANCELLED-RECEIPT.
040600*
040700*    A CANCELLED RECEIPT REVERSES A PRIOR COMPLETED ONE.  IF THE
040800*    STOCK RECORD IS MISSING ALTOGETHER THE REVERSAL IS IGNORED -
040900*    THERE IS NOTHING TO BACK OUT OF.
041000*
041100     PERFORM 320-FIND-STOCK-RECORD.
041200     IF STOCK-FOUND
041300         SUBTRACT GRN-QTY-RECEIVED FROM ST-QUANTITY (ST-X)
041400         ADD 1 TO RS-LINES-REVERTED
041500     END-IF.
041600*
041700 390-WRITE-REJECT-LINE.
041800*
041900     MOVE "GRN " TO REJ-SOURCE.
042000     MOVE GRN-NUMBER TO REJ-KEY.
042100     MOVE ER-REJECT-REASON TO REJ-REASON.
042200     WRITE REJECT-OUT-RECORD FROM REJ-REJECT-RECORD.
042300     IF NOT REJFILE-SUCCESSFUL
042400         DISPLAY "WRITE ERROR ON REJECT-FILE FOR GRN " GRN-NUMBER
042500         DISPLAY "FILE STATUS CODE IS " REJFILE-FILE-STATUS
042600     END-IF.
042700     ADD 1 TO RS-LINES-REJECTED.
042800*
042900 800-WRITE-STOCK-MASTER-OUT.
043000*
043100     MOVE ST-BRANCH-ID (ST-IDX)  TO STK-BRANCH-ID.
043200     MOVE ST-PRODUCT-ID (ST-IDX) TO STK-PRODUCT-ID.
043300     MOVE ST-QUANTITY (ST-IDX)   TO STK-QUANTITY.
043400     WRITE STOCK-OUT-RECORD FROM STK-STOCK-RECORD.
043500     IF NOT STOCKOUT-SUCCESSFUL
043600         DISPLAY "WRITE ERROR ON STOCK-MASTER-OUT FOR BRANCH "
043700             STK-BRANCH-ID
043800         DISPLAY "FILE STATUS CODE IS " STOCKOUT-FILE-STATUS
043900     END-IF.
044000*
044100 900-DISPLAY-RUN-SUMMARY.
044200*
044300     DISPLAY "GRNPOST RUN SUMMARY".
044400     DISPLAY "  LINES READ . . . . " RS-LINES-READ.
044500     DISPLAY "  LINES APPLIED . . " RS-LINES-APPLIED.
044600     DISPLAY "  LINES REVERTED . . " RS-LINES-REVERTED.
044700     DISPLAY "  LINES REJECTED . . " RS-LINES-REJECTED.
