000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.       LEDPOST.
000400 AUTHOR.           R A HOLLIS.
000500 INSTALLATION.     MERIDIAN RETAIL GROUP - DATA PROCESSING.
000600 DATE-WRITTEN.     JANUARY 22, 1987.
000700 DATE-COMPILED.
000800 SECURITY.         UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    LEDPOST - CUSTOMER LEDGER POSTING ENGINE                     *
001200*    APPLIES ACCOUNTS-RECEIVABLE LEDGER ENTRIES (INVOICE, PAYMENT, *
001300*    CREDIT NOTE, DEBIT NOTE, OPENING BALANCE) TO EACH CUSTOMER'S  *
001400*    RUNNING BALANCE.  AN ENTRY CAN BE APPLIED (A NEW CHARGE OR    *
001500*    PAYMENT) OR REVERSED (BACKING OUT ONE POSTED EARLIER).  THIS  *
001600*    STEP RUNS LAST IN THE NIGHTLY CYCLE, AFTER SALPOST, SO THE    *
001700*    CUSTOMER MASTER ALREADY CARRIES THE DAY'S CREDIT-SALE DEBITS  *
001800*    BEFORE ANY STAND-ALONE LEDGER ENTRIES ARE APPLIED ON TOP.     *
001900*------------------------------------------------------------------
002000*    CHANGE LOG.
002100*------------------------------------------------------------------
002200*    87-01-22  RAH  ORIGINAL PROGRAM.  ONE LEDGER TRANSACTION FILE  *
002300*               AGAINST THE CUSTOMER MASTER, MATCH-MERGE STYLE,    *
002400*               SAME SKELETON AS THE INVENTORY MAINTENANCE STEP.   *
002500*    89-09-30  LMK  LEDGER-TRANS ARRIVES IN ARRIVAL ORDER, NOT      *
002600*               CUSTOMER-ID ORDER - THE MATCH-MERGE NO LONGER       *
002700*               WORKS.  CUSTOMER MASTER IS NOW LOADED INTO A TABLE  *
002800*               AND SEARCHED BY BINARY CHOP, ONE ENTRY AT A TIME.   *
002900*    95-03-14  LMK  ADDED LED-ACTION SO A PAYMENT OR INVOICE CAN BE *
003000*               REVERSED WITHOUT A SEPARATE CORRECTION RUN.        *
003100*    98-11-20  RAH  Y2K REVIEW - NO DATE FIELDS ON LEDGER-TRANS,    *
003200*               NO CHANGE REQUIRED.                                 *
003300*    02-09-30  DJP  REJECT-FILE IS NOW OPENED EXTEND, NOT OUTPUT -   *
003400*               THIS STEP RUNS LAST IN THE NIGHTLY CYCLE AND ADDS   *
003500*               TO THE REJECT LISTING THE EARLIER STEPS BUILT.      *
003600*    01-15-09  DJP  ADDED AN ABEND EXIT IF CUSTOMER-MASTER-OUT WILL  *
003700*               NOT OPEN - OPERATIONS HAD A RUN CONTINUE PAST A BAD  *
003800*               MOUNT AND LOSE THE WHOLE NIGHT'S BALANCE CHANGES.    *
003900******************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400*
004500 SOURCE-COMPUTER.   IBM-3090.
004600 OBJECT-COMPUTER.   IBM-3090.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100*
005200 FILE-CONTROL.
005300*
005400     SELECT CUSTOMER-MASTER-IN  ASSIGN TO CUSTIN
005500                                 ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTOUT
005700                                 ORGANIZATION IS LINE SEQUENTIAL
005800                                 FILE STATUS IS CUSTOUT-FILE-STATUS.
005900     SELECT LEDGER-TRANS        ASSIGN TO LEDTRAN
006000                                 ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT REJECT-FILE         ASSIGN TO REJFILE
006200                                 ORGANIZATION IS LINE SEQUENTIAL
006300                                 FILE STATUS IS REJFILE-FILE-STATUS.
006400*
006500 DATA DIVISION.
006600*
006700 FILE SECTION.
006800*
006900 FD  CUSTOMER-MASTER-IN.
007000*
007100 01  CUSTOMER-IN-RECORD             PIC X(63).
007200 01  CUSTOMER-IN-BALANCE-VIEW   REDEFINES CUSTOMER-IN-RECORD.
007300     05  FILLER                     PIC X(50).
007400     05  CIB-CURR-BALANCE           PIC S9(10)V99.
007500     05  FILLER                     PIC X(01).
007600*
007700 FD  CUSTOMER-MASTER-OUT.
007800*
007900 01  CUSTOMER-OUT-RECORD            PIC X(63).
008000 01  CUSTOMER-OUT-BALANCE-VIEW  REDEFINES CUSTOMER-OUT-RECORD.
008100     05  FILLER                     PIC X(50).
008200     05  COB-CURR-BALANCE           PIC S9(10)V99.
008300     05  FILLER                     PIC X(01).
008400*
008500 FD  LEDGER-TRANS.
008600*
008700 01  LEDGER-IN-RECORD               PIC X(56).
008800*
008900 FD  REJECT-FILE.
009000*
009100 01  REJECT-OUT-RECORD              PIC X(77).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500*    STANDALONE ITEM, NOT PART OF ANY GROUP - KEPT AT THE 77 LEVEL
009600*    THE WAY THE SHOP WROTE ITS ONE-OFF FIELDS BEFORE GROUPING
009700*    EVERYTHING UNDER 01-LEVELS BECAME THE HOUSE HABIT.
009800 77  ER-REJECT-REASON                 PIC X(60).
009900*
010000 01  SWITCHES.
010100     05  CUSMAST-EOF-SWITCH           PIC X     VALUE "N".
010200         88  CUSMAST-EOF                         VALUE "Y".
010300     05  LEDGER-EOF-SWITCH            PIC X     VALUE "N".
010400         88  LEDGER-EOF                          VALUE "Y".
010500     05  CUSTOMER-FOUND-SWITCH        PIC X     VALUE "N".
010600         88  CUSTOMER-FOUND                      VALUE "Y".
010700*
010800 01  FILE-STATUS-FIELDS.
010900     05  CUSTOUT-FILE-STATUS          PIC XX.
011000         88  CUSTOUT-SUCCESSFUL                  VALUE "00".
011100     05  REJFILE-FILE-STATUS          PIC XX.
011200         88  REJFILE-SUCCESSFUL                  VALUE "00".
011300*
011400 01  TABLE-SUBSCRIPTS                      COMP.
011500     05  CB-COUNT                 PIC S9(5).
011600     05  CB-IDX                   PIC S9(5).
011700*
011800 01  RUN-COUNTERS                  COMP.
011900     05  RS-ENTRIES-READ              PIC S9(7).
012000     05  RS-ENTRIES-APPLIED           PIC S9(7).
012100     05  RS-ENTRIES-REVERSED          PIC S9(7).
012200     05  RS-ENTRIES-REJECTED          PIC S9(7).
012300*
012400 01  CB-CUSTOMER-TABLE.
012500     05  CB-CUSTOMER-ENTRY OCCURS 1 TO 50000 TIMES
012600                            DEPENDING ON CB-COUNT
012700                            ASCENDING KEY IS CB-CUSTOMER-ID
012800                            INDEXED BY CB-X.
012900         10  CB-CUSTOMER-ID       PIC 9(07).
013000         10  CB-NAME              PIC X(30).
013100         10  CB-CREDIT-FLAG       PIC X(01).
013200         10  CB-CREDIT-LIMIT      PIC S9(10)V99.
013300         10  CB-BALANCE           PIC S9(10)V99.
013400*
013500 01  NC-NET-CHANGE                PIC S9(10)V99.
013600 01  NC-NET-CHANGE-EDIT       REDEFINES NC-NET-CHANGE
013700                                   PIC -(10)9.99.
013800*
013900     COPY "Cobol-Copy-Cusmast.cpy".
014000     COPY "Cobol-Copy-Ledtran.cpy".
014100     COPY "Cobol-Copy-Rejrec.cpy".
014200*
014300 PROCEDURE DIVISION.
014400*
014500 000-POST-LEDGER-TRANSACTIONS.
014600*
014700     OPEN INPUT  CUSTOMER-MASTER-IN
014800                 LEDGER-TRANS
014900          OUTPUT CUSTOMER-MASTER-OUT
015000          EXTEND REJECT-FILE.
015100*    01-15-09 DJP - DO NOT POST A NIGHT'S LEDGER ENTRIES AGAINST A
015200*    CUSTOMER MASTER OUTPUT FILE THAT FAILED TO OPEN.
015300     IF NOT CUSTOUT-SUCCESSFUL
015400         GO TO 999-ABEND-EXIT.
015500     PERFORM 100-LOAD-CUSTOMER-MASTER THRU 100-LOAD-CUSTOMER-MASTER-EXIT.
015600     PERFORM 200-PROCESS-ONE-LEDGER-TRAN
015700         UNTIL LEDGER-EOF.
015800     PERFORM 800-WRITE-CUSTOMER-MASTER-OUT
015900         VARYING CB-IDX FROM 1 BY 1
016000         UNTIL CB-IDX > CB-COUNT.
016100     PERFORM 900-DISPLAY-RUN-SUMMARY.
016200     CLOSE CUSTOMER-MASTER-IN
016300           LEDGER-TRANS
016400           CUSTOMER-MASTER-OUT
016500           REJECT-FILE.
016600     STOP RUN.
016700*
016800 999-ABEND-EXIT.
016900*
017000     DISPLAY "LEDPOST ABEND - CUSTOMER-MASTER-OUT DID NOT OPEN".
017100     DISPLAY "FILE STATUS CODE IS " CUSTOUT-FILE-STATUS.
017200     STOP RUN.
017300*
017400 100-LOAD-CUSTOMER-MASTER.
017500*
017600     MOVE ZERO TO CB-COUNT.
017700     PERFORM 105-LOAD-ONE-CUSTOMER
017800         UNTIL CUSMAST-EOF.
017900*
018000 100-LOAD-CUSTOMER-MASTER-EXIT.
018100*
018200     EXIT.
018300*
018400 105-LOAD-ONE-CUSTOMER.
018500*
018600     READ CUSTOMER-MASTER-IN INTO CUS-CUSTOMER-RECORD
018700         AT END
018800             SET CUSMAST-EOF TO TRUE
018900     END-READ.
019000     IF NOT CUSMAST-EOF
019100         ADD 1 TO CB-COUNT
019200         MOVE CUS-CUSTOMER-ID   TO CB-CUSTOMER-ID (CB-COUNT)
019300         MOVE CUS-NAME          TO CB-NAME (CB-COUNT)
019400         MOVE CUS-CREDIT-FLAG   TO CB-CREDIT-FLAG (CB-COUNT)
019500         MOVE CUS-CREDIT-LIMIT  TO CB-CREDIT-LIMIT (CB-COUNT)
019600         MOVE CUS-CURR-BALANCE  TO CB-BALANCE (CB-COUNT)
019700     END-IF.
019800*
019900 200-PROCESS-ONE-LEDGER-TRAN.
020000*
020100     READ LEDGER-TRANS INTO LED-LEDGER-RECORD
020200         AT END
020300             SET LEDGER-EOF TO TRUE
020400     END-READ.
020500     IF NOT LEDGER-EOF
020600         ADD 1 TO RS-ENTRIES-READ
020700         PERFORM 310-FIND-CUSTOMER
020800         IF NOT CUSTOMER-FOUND
020900             MOVE "CUSTOMER NOT ON CUSTOMER MASTER" TO ER-REJECT-REASON
021000             PERFORM 390-WRITE-REJECT-LINE
021100         ELSE
021200             EVALUATE TRUE
021300                 WHEN LED-ACTION-APPLY
021400                     PERFORM 350-APPLY-LEDGER-ENTRY
021500                 WHEN LED-ACTION-REVERSE
021600                     PERFORM 360-REVERSE-LEDGER-ENTRY
021700                 WHEN OTHER
021800                     MOVE "LED-ACTION IS NOT A OR R" TO ER-REJECT-REASON
021900                     PERFORM 390-WRITE-REJECT-LINE
022000             END-EVALUATE
022100         END-IF
022200     END-IF.
022300*
022400 310-FIND-CUSTOMER.
022500*
022600     MOVE "N" TO CUSTOMER-FOUND-SWITCH.
022700     IF CB-COUNT > ZERO
022800         SEARCH ALL CB-X
022900             WHEN CB-CUSTOMER-ID (CB-X) = LED-CUSTOMER-ID
023000                 MOVE "Y" TO CUSTOMER-FOUND-SWITCH
023100         END-SEARCH
023200     END-IF.
023300*
023400 350-APPLY-LEDGER-ENTRY.
023500*
023600     COMPUTE NC-NET-CHANGE = LED-DEBIT-AMT - LED-CREDIT-AMT.
023700     ADD NC-NET-CHANGE TO CB-BALANCE (CB-X).
023800     ADD 1 TO RS-ENTRIES-APPLIED.
023900*
024000 360-REVERSE-LEDGER-ENTRY.
024100*
024200     COMPUTE NC-NET-CHANGE = LED-CREDIT-AMT - LED-DEBIT-AMT.
024300     ADD NC-NET-CHANGE TO CB-BALANCE (CB-X).
024400     ADD 1 TO RS-ENTRIES-REVERSED.
024500*
024600 390-WRITE-REJECT-LINE.
024700*
024800     MOVE "LEDG" TO REJ-SOURCE.
024900     MOVE LED-CUSTOMER-ID TO REJ-KEY.
025000     MOVE ER-REJECT-REASON TO REJ-REASON.
025100     WRITE REJECT-OUT-RECORD FROM REJ-REJECT-RECORD.
025200     IF NOT REJFILE-SUCCESSFUL
025300         DISPLAY "WRITE ERROR ON REJECT-FILE FOR CUSTOMER "
025400             LED-CUSTOMER-ID
025500         DISPLAY "FILE STATUS CODE IS " REJFILE-FILE-STATUS
025600     END-IF.
025700     ADD 1 TO RS-ENTRIES-REJECTED.
025800*
025900 800-WRITE-CUSTOMER-MASTER-OUT.
026000*
026100     MOVE CB-CUSTOMER-ID (CB-IDX)  TO CUS-CUSTOMER-ID.
026200     MOVE CB-NAME (CB-IDX)         TO CUS-NAME.
026300     MOVE CB-CREDIT-FLAG (CB-IDX)  TO CUS-CREDIT-FLAG.
026400     MOVE CB-CREDIT-LIMIT (CB-IDX) TO CUS-CREDIT-LIMIT.
026500     MOVE CB-BALANCE (CB-IDX)      TO CUS-CURR-BALANCE.
026600     WRITE CUSTOMER-OUT-RECORD FROM CUS-CUSTOMER-RECORD.
026700     IF NOT CUSTOUT-SUCCESSFUL
026800         DISPLAY "WRITE ERROR ON CUSTOMER-MASTER-OUT FOR CUSTOMER "
026900             CUS-CUSTOMER-ID
027000         DISPLAY "FILE STATUS CODE IS " CUSTOUT-FILE-STATUS
027100     END-IF.
027200*
027300 900-DISPLAY-RUN-SUMMARY.
027400*
027500     DISPLAY "LEDPOST RUN SUMMARY".
027600     DISPLAY "  ENTRIES READ . . . " RS-ENTRIES-READ.
027700     DISPLAY "  ENTRIES APPLIED . " RS-ENTRIES-APPLIED.
027800     DISPLAY "  ENTRIES REVERSED  " RS-ENTRIES-REVERSED.
027900     DISPLAY "  ENTRIES REJECTED  " RS-ENTRIES-REJECTED.
