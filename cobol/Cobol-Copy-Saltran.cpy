000100******************************************************************
000200*    SALE TRANSACTION RECORD LAYOUTS                             *
000300*    ONE FILE CARRIES TWO RECORD TYPES, A HEADER ('H') FOLLOWED   *
000400*    BY ONE OR MORE DETAIL LINES ('D') FOR THE SAME SALE NUMBER.  *
000500*    BOTH RECORD TYPES ARE PADDED TO THE SAME 89-BYTE LENGTH SO   *
000600*    THE FILE CAN BE READ WITH ONE FD.                           *
000700******************************************************************
000800*    91-05-09  LMK  ORIGINAL LAYOUT, POINT-OF-SALE CONVERSION     *
000900*               PROJECT.                                        *
001000*    93-08-17  RAH  ADDED SAL-PAYMENT-TYPE AND SAL-AMOUNT-PAID    *
001100*               FOR CASH-DRAWER RECONCILIATION.                  *
001200*    98-11-20  RAH  Y2K REVIEW - SAL-SALE-DATE IS ALREADY 8       *
001300*               DIGITS (CCYYMMDD), NO CHANGE REQUIRED.           *
001400******************************************************************
001500 01  SAL-HEADER-RECORD.
001600     05  SAL-REC-TYPE                  PIC X(01).
001700         88  SAL-IS-HEADER                      VALUE "H".
001800     05  SAL-SALE-NUMBER               PIC X(12).
001900     05  SAL-BRANCH-ID                 PIC 9(05).
002000     05  SAL-CUSTOMER-ID               PIC 9(07).
002100     05  SAL-SALE-DATE                 PIC 9(08).
002200     05  SAL-STATUS                    PIC X(09).
002300         88  SAL-STATUS-PENDING                 VALUE "PENDING  ".
002400         88  SAL-STATUS-COMPLETED               VALUE "COMPLETED".
002500         88  SAL-STATUS-CANCELLED               VALUE "CANCELLED".
002600         88  SAL-STATUS-REFUNDED                VALUE "REFUNDED ".
002700     05  SAL-DISC-AMOUNT               PIC S9(10)V99.
002800     05  SAL-TAX-AMOUNT                PIC S9(10)V99.
002900     05  SAL-PAYMENT-TYPE              PIC X(07).
003000         88  SAL-PAID-ON-ACCOUNT                VALUE "ACCOUNT".
003100     05  SAL-AMOUNT-PAID               PIC S9(10)V99.
003200     05  FILLER                        PIC X(04).
003300*
003400 01  SAL-DETAIL-RECORD.
003500     05  SAL-DTL-REC-TYPE              PIC X(01).
003600         88  SAL-IS-DETAIL                      VALUE "D".
003700     05  SAL-DTL-SALE-NUMBER           PIC X(12).
003800     05  SLI-PRODUCT-ID                PIC 9(07).
003900     05  SLI-QUANTITY                  PIC S9(08)V99.
004000     05  SLI-UNIT-PRICE                PIC S9(08)V99.
004100     05  SLI-ITEM-DISC                 PIC S9(08)V99.
004200     05  FILLER                        PIC X(39).
