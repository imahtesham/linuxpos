000100******************************************************************
000200*    GOODS-RECEIPT (GRN) TRANSACTION RECORD LAYOUT                *
000300*    ONE RECORD PER RECEIPT LINE - SEVERAL LINES MAY SHARE THE    *
000400*    SAME GRN-NUMBER WHEN A RECEIPT COVERS SEVERAL PRODUCTS.      *
000500******************************************************************
000600*    88-02-28  LMK  ORIGINAL LAYOUT FOR RECEIVING SUBSYSTEM.      *
000700*    94-10-05  RAH  ADDED GRN-STATUS SO A RECEIPT CAN BE          *
000800*               CANCELLED AFTER IT POSTED.                      *
000900*    98-11-20  RAH  Y2K REVIEW - GRN-RECEIVED-DATE IS ALREADY 8   *
001000*               DIGITS (CCYYMMDD), NO CHANGE REQUIRED.           *
001100******************************************************************
001200 01  GRN-RECEIPT-RECORD.
001300     05  GRN-NUMBER                    PIC X(12).
001400     05  GRN-BRANCH-ID                 PIC 9(05).
001500     05  GRN-SUPPLIER-ID               PIC 9(07).
001600     05  GRN-RECEIVED-DATE             PIC 9(08).
001700     05  GRN-STATUS                    PIC X(09).
001800         88  GRN-STATUS-PENDING                 VALUE "PENDING  ".
001900         88  GRN-STATUS-COMPLETED               VALUE "COMPLETED".
002000         88  GRN-STATUS-CANCELLED               VALUE "CANCELLED".
002100     05  GRN-PRODUCT-ID                PIC 9(07).
002200     05  GRN-QTY-RECEIVED              PIC S9(08)V99.
002300     05  GRN-UNIT-COST                 PIC S9(08)V99.
002400     05  FILLER                        PIC X(10).
