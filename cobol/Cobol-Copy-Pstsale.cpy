000100******************************************************************
000200*    POSTED-SALE OUTPUT RECORD LAYOUT                            *
000300*    WRITTEN BY SALPOST, ONE PER SALE HEADER SUCCESSFULLY POSTED. *
000400*    A REJECTED SALE GOES TO REJECT-FILE INSTEAD.  READ BY SALRPT *
000500*    TO BUILD THE DAILY SALES REGISTER.                          *
000600******************************************************************
000700*    91-05-09  LMK  ORIGINAL LAYOUT, POINT-OF-SALE CONVERSION     *
000800*               PROJECT.                                        *
000900*    93-08-17  RAH  ADDED PST-CHANGE-DUE AND PST-STOCK-FLAG.      *
001000******************************************************************
001100 01  PST-POSTED-SALE-RECORD.
001200     05  PST-SALE-NUMBER               PIC X(12).
001300     05  PST-BRANCH-ID                 PIC 9(05).
001400     05  PST-CUSTOMER-ID               PIC 9(07).
001500     05  PST-SUB-TOTAL                 PIC S9(10)V99.
001600     05  PST-DISC-AMOUNT               PIC S9(10)V99.
001700     05  PST-TAX-AMOUNT                PIC S9(10)V99.
001800     05  PST-GRAND-TOTAL               PIC S9(10)V99.
001900     05  PST-CHANGE-DUE                PIC S9(10)V99.
002000     05  PST-STOCK-FLAG                PIC X(01).
002100         88  PST-STOCK-WAS-DEDUCTED              VALUE "Y".
002200     05  PST-PAYMENT-TYPE              PIC X(07).
002300     05  FILLER                        PIC X(01).
