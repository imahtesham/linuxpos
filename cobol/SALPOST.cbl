000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.       SALPOST.
000400 AUTHOR.           L M KOWALSKI.
000500 INSTALLATION.     MERIDIAN RETAIL GROUP - DATA PROCESSING.
000600 DATE-WRITTEN.     MAY 9, 1991.
000700 DATE-COMPILED.
000800 SECURITY.         UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    SALPOST - SALE POSTING ENGINE                                *
001200*    POSTS EACH SALE (ONE HEADER PLUS ITS ITEM LINES) AGAINST THE  *
001300*    STOCK MASTER AND, FOR CREDIT SALES, THE CUSTOMER MASTER.      *
001400*    COMPLETED SALES ARE VALIDATED LINE BY LINE BEFORE ANY STOCK   *
001500*    IS TOUCHED - IF ONE TRACKED LINE FAILS, THE WHOLE INVOICE IS  *
001600*    REJECTED AND NOTHING IS POSTED.  WRITES THE DAY'S POSTED-SALE *
001700*    RECORDS FOR SALRPT TO TURN INTO THE SALES REGISTER.           *
001800*------------------------------------------------------------------
001900*    CHANGE LOG.
002000*------------------------------------------------------------------
002100*    91-05-09  LMK  ORIGINAL PROGRAM.  POINT-OF-SALE CONVERSION     *
002200*               PROJECT.  SALES-TRANS WAS SORTED INTO BRANCH/       *
002300*               INVOICE ORDER BY THIS STEP (SORTWORK SCRATCH FILE)  *
002400*               BEFORE POSTING.                                     *
002500*    92-02-14  RAH  PRODUCT AND STOCK MASTERS ARE NOW LOADED INTO   *
002600*               TABLES AND SEARCHED BY BINARY CHOP, SAME CHANGE AS  *
002700*               WAS MADE TO THE GRN STEP LAST YEAR.                 *
002800*    93-08-17  RAH  PST-CHANGE-DUE AND PST-STOCK-FLAG ADDED TO THE  *
002900*               POSTED-SALE RECORD; ON-ACCOUNT SALES NOW CARRY      *
003000*               ZERO CHANGE DUE REGARDLESS OF AMOUNT TENDERED.      *
003100*    95-03-14  LMK  CREDIT SALES (PAYMENT TYPE ACCOUNT) NOW RAISE A  *
003200*               DEBIT DIRECTLY AGAINST THE CUSTOMER MASTER IN THIS  *
003300*               STEP INSTEAD OF WAITING FOR A SEPARATE LEDGER RUN - *
003400*               ACCOUNTS RECEIVABLE WANTED SAME-DAY BALANCES.       *
003500*    96-03-12  DJP  REFUNDED SALES NOW PUT TRACKED QUANTITY BACK ON *
003600*               THE SHELF.  PRIOR TO THIS, A REFUND LEFT THE STOCK  *
003700*               MASTER SHORT BY WHATEVER HAD BEEN SOLD.             *
003800*    98-11-20  RAH  Y2K REVIEW - SAL-SALE-DATE IS NOT USED BY THIS   *
003900*               PROGRAM'S LOGIC, NO CHANGE REQUIRED.                *
004000*    99-07-01  DJP  UPSTREAM EXTRACT NOW DELIVERS SALES-TRANS        *
004100*               ALREADY IN BRANCH/INVOICE ORDER - THE SORTWORK SORT  *
004200*               STEP IS RETIRED.  MASTERS STILL LOADED AND SEARCHED  *
004300*               AS BEFORE.                                          *
004400*    01-04-22  DJP  CUSTOMER MASTER ADDED AS AN INPUT/OUTPUT PAIR SO *
004500*               CREDIT-SALE BALANCES CAN BE UPDATED IN PLACE.        *
004600*    01-15-09  DJP  REQUEST 4471/4528 - 413-ADD-NEW-STOCK-ENTRY-FOR- *
004700*               LINE NOW SLOTS THE NEW ROW IN BY KEY INSTEAD OF      *
004800*               APPENDING IT, SO SEARCH ALL STAYS VALID WHEN A       *
004900*               SECOND REFUND HITS THE SAME NEW ITEM LATER IN THE    *
005000*               SAME RUN.  410-VALIDATE-ONE-LINE NO LONGER REJECTS   *
005100*               A ZERO-QUANTITY TRACKED LINE JUST BECAUSE STOCK WAS   *
005200*               NEVER CARRIED FOR IT.  ALSO ADDED AN ABEND EXIT IF    *
005300*               STOCK-MASTER-OUT WILL NOT OPEN.                      *
005400******************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900*
006000 SOURCE-COMPUTER.   IBM-3090.
006100 OBJECT-COMPUTER.   IBM-3090.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600*
006700 FILE-CONTROL.
006800*
006900     SELECT PRODUCT-MASTER     ASSIGN TO PRODMAST
007000                                ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT STOCK-MASTER-IN    ASSIGN TO STOCKIN
007200                                ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT STOCK-MASTER-OUT   ASSIGN TO STOCKOUT
007400                                ORGANIZATION IS LINE SEQUENTIAL
007500                                FILE STATUS IS STOCKOUT-FILE-STATUS.
007600     SELECT CUSTOMER-MASTER-IN ASSIGN TO CUSTIN
007700                                ORGANIZATION IS LINE SEQUENTIAL.
007800     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTOUT
007900                                ORGANIZATION IS LINE SEQUENTIAL
008000                                FILE STATUS IS CUSTOUT-FILE-STATUS.
008100     SELECT SALES-TRANS        ASSIGN TO SALTRAN
008200                                ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT POSTED-SALES       ASSIGN TO PSTSALE
008400                                ORGANIZATION IS LINE SEQUENTIAL
008500                                FILE STATUS IS PSTSALE-FILE-STATUS.
008600     SELECT REJECT-FILE        ASSIGN TO REJFILE
008700                                ORGANIZATION IS LINE SEQUENTIAL
008800                                FILE STATUS IS REJFILE-FILE-STATUS.
008900*
009000 DATA DIVISION.
009100*
009200 FILE SECTION.
009300*
009400 FD  PRODUCT-MASTER.
009500*
009600 01  PRODUCT-IN-RECORD             PIC X(63).
009700 01  PRODUCT-IN-TRACKED-VIEW   REDEFINES PRODUCT-IN-RECORD.
009800     05  FILLER                    PIC X(45).
009900     05  PIT-TRACKED-FLAG          PIC X(01).
010000     05  FILLER                    PIC X(17).
010100*
010200 FD  STOCK-MASTER-IN.
010300*
010400 01  STOCK-IN-RECORD               PIC X(23).
010500*
010600 FD  STOCK-MASTER-OUT.
010700*
010800 01  STOCK-OUT-RECORD              PIC X(23).
010900 01  STOCK-OUT-QTY-VIEW        REDEFINES STOCK-OUT-RECORD.
011000     05  FILLER                    PIC X(12).
011100     05  SOQ-QUANTITY              PIC S9(08)V99.
011200     05  FILLER                    PIC X(01).
011300*
011400 FD  CUSTOMER-MASTER-IN.
011500*
011600 01  CUSTOMER-IN-RECORD            PIC X(63).
011700*
011800 FD  CUSTOMER-MASTER-OUT.
011900*
012000 01  CUSTOMER-OUT-RECORD           PIC X(63).
012100 01  CUSTOMER-OUT-BALANCE-VIEW REDEFINES CUSTOMER-OUT-RECORD.
012200     05  FILLER                    PIC X(50).
012300     05  COB-CURR-BALANCE          PIC S9(10)V99.
012400     05  FILLER                    PIC X(01).
012500*
012600 FD  SALES-TRANS.
012700*
012800 01  SALES-IN-RECORD               PIC X(89).
012900*
013000 FD  POSTED-SALES.
013100*
013200 01  POSTED-OUT-RECORD             PIC X(93).
013300*
013400 FD  REJECT-FILE.
013500*
013600 01  REJECT-OUT-RECORD             PIC X(77).
013700*
013800 WORKING-STORAGE SECTION.
013900*
014000*    STANDALONE ITEM, NOT PART OF ANY GROUP - KEPT AT THE 77 LEVEL
014100*    THE WAY THE SHOP WROTE ITS ONE-OFF FIELDS BEFORE GROUPING
014200*    EVERYTHING UNDER 01-LEVELS BECAME THE HOUSE HABIT.
014300 77  ER-REJECT-REASON                 PIC X(60).
014400*
014500 01  SWITCHES.
014600     05  PRODMAST-EOF-SWITCH          PIC X     VALUE "N".
014700         88  PRODMAST-EOF                        VALUE "Y".
014800     05  STOCKIN-EOF-SWITCH           PIC X     VALUE "N".
014900         88  STOCKIN-EOF                         VALUE "Y".
015000     05  CUSMAST-EOF-SWITCH           PIC X     VALUE "N".
015100         88  CUSMAST-EOF                         VALUE "Y".
015200     05  SALE-EOF-SWITCH              PIC X     VALUE "N".
015300         88  SALE-EOF                            VALUE "Y".
015400     05  SALE-REJECTED-SWITCH         PIC X     VALUE "N".
015500         88  SALE-REJECTED                       VALUE "Y".
015600     05  PRODUCT-FOUND-SWITCH         PIC X     VALUE "N".
015700         88  PRODUCT-FOUND                       VALUE "Y".
015800     05  STOCK-FOUND-SWITCH           PIC X     VALUE "N".
015900         88  STOCK-FOUND                         VALUE "Y".
016000     05  CUSTOMER-FOUND-SWITCH        PIC X     VALUE "N".
016100         88  CUSTOMER-FOUND                      VALUE "Y".
016200     05  STOCK-INSERT-FOUND-SWITCH    PIC X     VALUE "N".
016300         88  STOCK-INSERT-FOUND                  VALUE "Y".
016400*
016500 01  FILE-STATUS-FIELDS.
016600     05  STOCKOUT-FILE-STATUS         PIC XX.
016700         88  STOCKOUT-SUCCESSFUL                 VALUE "00".
016800     05  CUSTOUT-FILE-STATUS          PIC XX.
016900         88  CUSTOUT-SUCCESSFUL                  VALUE "00".
017000     05  PSTSALE-FILE-STATUS          PIC XX.
017100         88  PSTSALE-SUCCESSFUL                  VALUE "00".
017200     05  REJFILE-FILE-STATUS          PIC XX.
017300         88  REJFILE-SUCCESSFUL                  VALUE "00".
017400*
017500 01  TABLE-SUBSCRIPTS                      COMP.
017600     05  PT-COUNT                 PIC S9(5).
017700     05  ST-COUNT                 PIC S9(5).
017800     05  CB-COUNT                 PIC S9(5).
017900     05  LN-COUNT                PIC S9(5).
018000     05  ST-IDX                   PIC S9(5).
018100     05  CB-IDX                   PIC S9(5).
018200     05  LN-IDX                    PIC S9(5).
018300     05  ST-INS-IDX               PIC S9(5).
018400     05  ST-SCAN-IDX              PIC S9(5).
018500     05  ST-SHIFT-IDX             PIC S9(5).
018600*
018700 01  RUN-COUNTERS                  COMP.
018800     05  RS-SALES-READ                PIC S9(7).
018900     05  RS-SALES-POSTED              PIC S9(7).
019000     05  RS-SALES-REJECTED            PIC S9(7).
019100*
019200 01  PT-PRODUCT-TABLE.
019300     05  PT-PRODUCT-ENTRY OCCURS 1 TO 50000 TIMES
019400                           DEPENDING ON PT-COUNT
019500                           ASCENDING KEY IS PT-PRODUCT-ID
019600                           INDEXED BY PT-X.
019700         10  PT-PRODUCT-ID        PIC 9(07).
019800         10  PT-TRACKED-FLAG      PIC X(01).
019900*
020000 01  ST-STOCK-TABLE.
020100     05  ST-STOCK-ENTRY   OCCURS 1 TO 50000 TIMES
020200                           DEPENDING ON ST-COUNT
020300                           ASCENDING KEY IS ST-BRANCH-ID
020400                                           ST-PRODUCT-ID
020500                           INDEXED BY ST-X.
020600         10  ST-BRANCH-ID         PIC 9(05).
020700         10  ST-PRODUCT-ID        PIC 9(07).
020800         10  ST-QUANTITY          PIC S9(08)V99.
020900*
021000 01  CB-CUSTOMER-TABLE.
021100     05  CB-CUSTOMER-ENTRY OCCURS 1 TO 50000 TIMES
021200                           DEPENDING ON CB-COUNT
021300                           ASCENDING KEY IS CB-CUSTOMER-ID
021400                           INDEXED BY CB-X.
021500         10  CB-CUSTOMER-ID       PIC 9(07).
021600         10  CB-NAME              PIC X(30).
021700         10  CB-CREDIT-FLAG       PIC X(01).
021800         10  CB-CREDIT-LIMIT      PIC S9(10)V99.
021900         10  CB-BALANCE           PIC S9(10)V99.
022000*
022100 01  LN-LINE-TABLE.
022200     05  LN-LINE-ENTRY    OCCURS 1 TO 500 TIMES
022300                           DEPENDING ON LN-COUNT
022400                           INDEXED BY LN-X.
022500         10  LN-PRODUCT-ID         PIC 9(07).
022600         10  LN-QUANTITY           PIC S9(08)V99.
022700         10  LN-UNIT-PRICE         PIC S9(08)V99.
022800         10  LN-ITEM-DISC          PIC S9(08)V99.
022900         10  LN-TOTAL-PRICE        PIC S9(10)V99.
023000*
023100 01  CURRENT-HEADER.
023200     05  CH-SALE-NUMBER          PIC X(12).
023300     05  CH-BRANCH-ID            PIC 9(05).
023400     05  CH-CUSTOMER-ID          PIC 9(07).
023500     05  CH-STATUS               PIC X(09).
023600         88  CH-STATUS-COMPLETED         VALUE "COMPLETED".
023700         88  CH-STATUS-REFUNDED          VALUE "REFUNDED ".
023800     05  CH-DISC-AMOUNT          PIC S9(10)V99.
023900     05  CH-TAX-AMOUNT           PIC S9(10)V99.
024000     05  CH-PAYMENT-TYPE         PIC X(07).
024100         88  CH-PAID-ON-ACCOUNT          VALUE "ACCOUNT".
024200     05  CH-AMOUNT-PAID          PIC S9(10)V99.
024300     05  CH-STOCK-FLAG           PIC X(01).
024400*
024500 01  INVOICE-TOTALS.
024600     05  LN-RAW-TOTAL              PIC S9(10)V99.
024700     05  IT-SUB-TOTAL                 PIC S9(10)V99.
024800     05  IT-GRAND-TOTAL               PIC S9(10)V99.
024900     05  IT-CHANGE-DUE                PIC S9(10)V99.
025000*
025100 01  EDIT-FIELDS.
025200     05  ED-QTY-REQ              PIC ZZZZZ9.99-.
025300     05  ED-QTY-AVAIL            PIC ZZZZZ9.99-.
025400*
025500     COPY "Cobol-Copy-Prdmast.cpy".
025600     COPY "Cobol-Copy-Stkmast.cpy".
025700     COPY "Cobol-Copy-Cusmast.cpy".
025800     COPY "Cobol-Copy-Saltran.cpy".
025900     COPY "Cobol-Copy-Pstsale.cpy".
026000     COPY "Cobol-Copy-Rejrec.cpy".
026100*
026200 PROCEDURE DIVISION.
026300*
026400 000-POST-SALES-TRANSACTIONS.
026500*
026600     OPEN INPUT  PRODUCT-MASTER
026700                 STOCK-MASTER-IN
026800                 CUSTOMER-MASTER-IN
026900                 SALES-TRANS
027000          OUTPUT STOCK-MASTER-OUT
027100                 CUSTOMER-MASTER-OUT
027200                 POSTED-SALES
027300          EXTEND REJECT-FILE.
027400*    01-15-09 DJP - DO NOT POST A NIGHT'S SALES AGAINST A STOCK
027500*    MASTER OUTPUT FILE THAT FAILED TO OPEN (REQUEST 4471).
027600     IF NOT STOCKOUT-SUCCESSFUL
027700         GO TO 999-ABEND-EXIT.
027800     PERFORM 100-LOAD-PRODUCT-MASTER THRU 100-LOAD-PRODUCT-MASTER-EXIT.
027900     PERFORM 110-LOAD-STOCK-MASTER.
028000     PERFORM 120-LOAD-CUSTOMER-MASTER.
028100     PERFORM 210-READ-SALE-BUFFER.
028200     PERFORM 300-PROCESS-ONE-SALE
028300         UNTIL SALE-EOF.
028400     PERFORM 800-WRITE-STOCK-MASTER-OUT
028500         VARYING ST-IDX FROM 1 BY 1
028600         UNTIL ST-IDX > ST-COUNT.
028700     PERFORM 810-WRITE-CUSTOMER-MASTER-OUT
028800         VARYING CB-IDX FROM 1 BY 1
028900         UNTIL CB-IDX > CB-COUNT.
029000     PERFORM 900-DISPLAY-RUN-SUMMARY.
029100     CLOSE PRODUCT-MASTER
029200           STOCK-MASTER-IN
029300           CUSTOMER-MASTER-IN
029400           SALES-TRANS
029500           STOCK-MASTER-OUT
029600           CUSTOMER-MASTER-OUT
029700           POSTED-SALES
029800           REJECT-FILE.
029900     STOP RUN.
030000*
030100 999-ABEND-EXIT.
030200*
030300     DISPLAY "SALPOST ABEND - STOCK-MASTER-OUT DID NOT OPEN".
030400     DISPLAY "FILE STATUS CODE IS " STOCKOUT-FILE-STATUS.
030500     STOP RUN.
030600*
030700 100-LOAD-PRODUCT-MASTER.
030800*
030900     MOVE ZERO TO PT-COUNT.
031000     PERFORM 105-LOAD-ONE-PRODUCT
031100         UNTIL PRODMAST-EOF.
031200*
031300 100-LOAD-PRODUCT-MASTER-EXIT.
031400*
031500     EXIT.
031600*
031700 105-LOAD-ONE-PRODUCT.
031800*
031900     READ PRODUCT-MASTER INTO PRD-PRODUCT-RECORD
032000         AT END
032100             SET PRODMAST-EOF TO TRUE
032200     END-READ.
032300     IF NOT PRODMAST-EOF
032400         ADD 1 TO PT-COUNT
032500         MOVE PRD-PRODUCT-ID   TO PT-PRODUCT-ID (PT-COUNT)
032600         MOVE PRD-TRACKED-FLAG TO PT-TRACKED-FLAG (PT-COUNT)
032700     END-IF.
032800*
032900 110-LOAD-STOCK-MASTER.
033000*
033100     MOVE ZERO TO ST-COUNT.
033200     PERFORM 115-LOAD-ONE-STOCK-RECORD
033300         UNTIL STOCKIN-EOF.
033400*
033500 115-LOAD-ONE-STOCK-RECORD.
033600*
033700     READ STOCK-MASTER-IN INTO STK-STOCK-RECORD
033800         AT END
033900             SET STOCKIN-EOF TO TRUE
034000     END-READ.
034100     IF NOT STOCKIN-EOF
034200         ADD 1 TO ST-COUNT
034300         MOVE STK-BRANCH-ID  TO ST-BRANCH-ID (ST-COUNT)
034400         MOVE STK-PRODUCT-ID TO ST-PRODUCT-ID (ST-COUNT)
034500         MOVE STK-QUANTITY   TO ST-QUANTITY (ST-COUNT)
034600     END-IF.
034700*
034800 120-LOAD-CUSTOMER-MASTER.
034900*
035000     MOVE ZERO TO CB-COUNT.
035100     PERFORM 125-LOAD-ONE-CUSTOMER
035200         UNTIL CUSMAST-EOF.
035300*
035400 125-LOAD-ONE-CUSTOMER.
035500*
035600     READ CUSTOMER-MASTER-IN INTO CUS-CUSTOMER-RECORD
035700         AT END
035800             SET CUSMAST-EOF TO TRUE
035900     END-READ.
036000     IF NOT CUSMAST-EOF
036100         ADD 1 TO CB-COUNT
036200         MOVE CUS-CUSTOMER-ID   TO CB-CUSTOMER-ID (CB-COUNT)
036300         MOVE CUS-NAME          TO CB-NAME (CB-COUNT)
036400         MOVE CUS-CREDIT-FLAG   TO CB-CREDIT-FLAG (CB-COUNT)
036500         MOVE CUS-CREDIT-LIMIT  TO CB-CREDIT-LIMIT (CB-COUNT)
036600         MOVE CUS-CURR-BALANCE  TO CB-BALANCE (CB-COUNT)
036700     END-IF.
036800*
036900 210-READ-SALE-BUFFER.
037000*
037100*    BOTH RECORD TYPES ON SALES-TRANS SHARE BYTE ONE AS A TYPE CODE,
037200*    SO EVERY PHYSICAL RECORD IS FIRST READ INTO THE HEADER LAYOUT;
037300*    A DETAIL LINE IS RE-MOVED INTO THE DETAIL LAYOUT ONCE ITS TYPE
037400*    BYTE HAS BEEN CHECKED.
037500*
037600     READ SALES-TRANS INTO SAL-HEADER-RECORD
037700         AT END
037800             SET SALE-EOF TO TRUE
037900     END-READ.
038000*
038100 300-PROCESS-ONE-SALE.
038200*
038300     MOVE SAL-SALE-NUMBER    TO CH-SALE-NUMBER.
038400     MOVE SAL-BRANCH-ID      TO CH-BRANCH-ID.
038500     MOVE SAL-CUSTOMER-ID    TO CH-CUSTOMER-ID.
038600     MOVE SAL-STATUS         TO CH-STATUS.
038700     MOVE SAL-DISC-AMOUNT    TO CH-DISC-AMOUNT.
038800     MOVE SAL-TAX-AMOUNT     TO CH-TAX-AMOUNT.
038900     MOVE SAL-PAYMENT-TYPE   TO CH-PAYMENT-TYPE.
039000     MOVE SAL-AMOUNT-PAID    TO CH-AMOUNT-PAID.
039100     MOVE "N"                TO CH-STOCK-FLAG.
039200     ADD 1 TO RS-SALES-READ.
039300     MOVE ZERO TO LN-COUNT.
039400     PERFORM 210-READ-SALE-BUFFER.
039500     PERFORM 310-COLLECT-ONE-DETAIL-LINE
039600         UNTIL SALE-EOF OR SAL-IS-HEADER.
039700     MOVE ZERO TO IT-SUB-TOTAL.
039800     PERFORM 320-COMPUTE-LINE-TOTAL
039900         VARYING LN-IDX FROM 1 BY 1
040000         UNTIL LN-IDX > LN-COUNT.
040100     PERFORM 340-COMPUTE-GRAND-TOTAL.
040200     EVALUATE TRUE
040300         WHEN CH-STATUS-COMPLETED
040400             PERFORM 400-VALIDATE-AND-POST-COMPLETED
040500         WHEN CH-STATUS-REFUNDED
040600             PERFORM 460-REVERSE-TRACKED-LINES
040700                 VARYING LN-IDX FROM 1 BY 1
040800                 UNTIL LN-IDX > LN-COUNT
040900             PERFORM 490-WRITE-POSTED-SALE
041000         WHEN OTHER
041100             PERFORM 490-WRITE-POSTED-SALE
041200     END-EVALUATE.
041300*
041400 310-COLLECT-ONE-DETAIL-LINE.
041500*
041600     IF NOT SALE-EOF
041700         MOVE SAL-HEADER-RECORD TO SAL-DETAIL-RECORD
041800         ADD 1 TO LN-COUNT
041900         MOVE SLI-PRODUCT-ID  TO LN-PRODUCT-ID (LN-COUNT)
042000         MOVE SLI-QUANTITY    TO LN-QUANTITY (LN-COUNT)
042100         MOVE SLI-UNIT-PRICE  TO LN-UNIT-PRICE (LN-COUNT)
042200         MOVE SLI-ITEM-DISC   TO LN-ITEM-DISC (LN-COUNT)
042300         PERFORM 210-READ-SALE-BUFFER
042400     END-IF.
042500*
042600 320-COMPUTE-LINE-TOTAL.
042700*
042800*    THE QUANTITY-TIMES-PRICE PRODUCT IS ROUNDED TO TWO DECIMALS
042900*    BEFORE THE LINE DISCOUNT IS SUBTRACTED - SEE 91-05-09 NOTE IN
043000*    THE SISTER COPYBOOK.  THE DISCOUNT ITSELF NEEDS NO ROUNDING.
043100*
043200     COMPUTE LN-RAW-TOTAL ROUNDED =
043300         LN-QUANTITY (LN-IDX) * LN-UNIT-PRICE (LN-IDX).
043400     COMPUTE LN-TOTAL-PRICE (LN-IDX) =
043500         LN-RAW-TOTAL - LN-ITEM-DISC (LN-IDX).
043600     ADD LN-TOTAL-PRICE (LN-IDX) TO IT-SUB-TOTAL.
043700*
043800 340-COMPUTE-GRAND-TOTAL.
043900*
044000     COMPUTE IT-GRAND-TOTAL =
044100         (IT-SUB-TOTAL - CH-DISC-AMOUNT) + CH-TAX-AMOUNT.
044200     IF CH-PAID-ON-ACCOUNT
044300         MOVE ZERO TO IT-CHANGE-DUE
044400     ELSE
044500         COMPUTE IT-CHANGE-DUE = CH-AMOUNT-PAID - IT-GRAND-TOTAL
044600         IF IT-CHANGE-DUE < ZERO
044700             MOVE ZERO TO IT-CHANGE-DUE
044800         END-IF
044900     END-IF.
045000*
045100 400-VALIDATE-AND-POST-COMPLETED.
045200*
045300     MOVE "N" TO SALE-REJECTED-SWITCH.
045400     MOVE SPACES TO ER-REJECT-REASON.
045500     PERFORM 410-VALIDATE-ONE-LINE
045600         VARYING LN-IDX FROM 1 BY 1
045700         UNTIL LN-IDX > LN-COUNT.
045800     IF SALE-REJECTED
045900         PERFORM 490-WRITE-REJECTED-SALE
046000     ELSE
046100         PERFORM 450-DEDUCT-TRACKED-LINES
046200             VARYING LN-IDX FROM 1 BY 1
046300             UNTIL LN-IDX > LN-COUNT
046400         PERFORM 470-RAISE-LEDGER-DEBIT
046500         MOVE "Y" TO CH-STOCK-FLAG
046600         PERFORM 490-WRITE-POSTED-SALE
046700     END-IF.
046800*
046900 410-VALIDATE-ONE-LINE.
047000*
047100     IF NOT SALE-REJECTED
047200         PERFORM 411-FIND-PRODUCT-FOR-LINE
047300         IF PRODUCT-FOUND AND PT-TRACKED-FLAG (PT-X) = "Y"
047400             PERFORM 412-FIND-STOCK-FOR-LINE
047500             IF NOT STOCK-FOUND
047600*               01-15-09 DJP - REQUEST 4528.  A TRACKED LINE WITH
047700*               NO STOCK RECORD AND ZERO QUANTITY IS NOT A
047800*               SHORTAGE - NOTHING WAS TAKEN OFF A SHELF THAT
047900*               DOES NOT EXIST.  ONLY REJECT WHEN THE LINE MOVES
048000*               STOCK - QUANTITY HAS TO BE GREATER THAN ZERO.
048100                 IF LN-QUANTITY (LN-IDX) > ZERO
048200                     SET SALE-REJECTED TO TRUE
048300                     MOVE LN-PRODUCT-ID (LN-IDX)
048400                         TO ED-QTY-AVAIL
048500                     STRING "NO STOCK RECORD FOR PRODUCT "
048600                             LN-PRODUCT-ID (LN-IDX)
048700                             " AT BRANCH " CH-BRANCH-ID
048800                         DELIMITED BY SIZE INTO ER-REJECT-REASON
048900                 END-IF
049000             ELSE
049100                 IF ST-QUANTITY (ST-X) <
049200                    LN-QUANTITY (LN-IDX)
049300                     SET SALE-REJECTED TO TRUE
049400                     MOVE LN-QUANTITY (LN-IDX)
049500                         TO ED-QTY-REQ
049600                     MOVE ST-QUANTITY (ST-X)
049700                         TO ED-QTY-AVAIL
049800                     STRING "INSUFFICIENT STOCK - NEED "
049900                             ED-QTY-REQ " HAVE "
050000                             ED-QTY-AVAIL
050100                         DELIMITED BY SIZE INTO ER-REJECT-REASON
050200                 END-IF
050300             END-IF
050400         END-IF
050500     END-IF.
050600*
050700 411-FIND-PRODUCT-FOR-LINE.
050800*
050900     MOVE "N" TO PRODUCT-FOUND-SWITCH.
051000     IF PT-COUNT > ZERO
051100         SEARCH ALL PT-X
051200             WHEN PT-PRODUCT-ID (PT-X) =
051300                  LN-PRODUCT-ID (LN-IDX)
051400                 MOVE "Y" TO PRODUCT-FOUND-SWITCH
051500         END-SEARCH
051600     END-IF.
051700*
051800 412-FIND-STOCK-FOR-LINE.
051900*
052000     MOVE "N" TO STOCK-FOUND-SWITCH.
052100     IF ST-COUNT > ZERO
052200         SEARCH ALL ST-X
052300             WHEN ST-BRANCH-ID (ST-X) = CH-BRANCH-ID
052400              AND ST-PRODUCT-ID (ST-X) =
052500                  LN-PRODUCT-ID (LN-IDX)
052600                 MOVE "Y" TO STOCK-FOUND-SWITCH
052700         END-SEARCH
052800     END-IF.
052900*
053000 413-ADD-NEW-STOCK-ENTRY-FOR-LINE.
053100*
053200*    01-15-09 DJP - REQUEST 4471 (SAME FIX AS GRNPOST).  ST-STOCK-
053300*    TABLE IS SEARCHED ALL ABOVE, SO IT HAS TO STAY IN ASCENDING
053400*    BRANCH/PRODUCT KEY ORDER.  A REFUND LINE CAN BE THE FIRST
053500*    EVER STOCK RECORD FOR A BRANCH/PRODUCT PAIR - THE NEW ROW IS
053600*    NOW SLOTTED IN BY KEY INSTEAD OF JUST APPENDED, OR A SECOND
053700*    SUCH REFUND LATER IN THE SAME RUN CAN CREATE A DUPLICATE ROW.
053800     PERFORM 414-FIND-STOCK-INSERT-POINT.
053900     PERFORM 416-OPEN-STOCK-INSERT-SLOT
054000         VARYING ST-SHIFT-IDX FROM ST-COUNT BY -1
054100         UNTIL ST-SHIFT-IDX <= ST-INS-IDX.
054200     MOVE CH-BRANCH-ID  TO ST-BRANCH-ID (ST-INS-IDX).
054300     MOVE LN-PRODUCT-ID (LN-IDX)
054400         TO ST-PRODUCT-ID (ST-INS-IDX).
054500     MOVE ZERO               TO ST-QUANTITY (ST-INS-IDX).
054600     SET ST-X            TO ST-INS-IDX.
054700*
054800 414-FIND-STOCK-INSERT-POINT.
054900*
055000*    LINEAR SCAN FOR THE FIRST SLOT WHOSE KEY IS NOT LOWER THAN THE
055100*    NEW ROW'S KEY - THAT IS WHERE THE NEW ROW BELONGS.  IF NONE IS
055200*    FOUND THE NEW ROW GOES AFTER THE LAST ENTRY, AS BEFORE.
055300*
055400     ADD 1 TO ST-COUNT.
055500     MOVE "N" TO STOCK-INSERT-FOUND-SWITCH.
055600     MOVE ST-COUNT TO ST-INS-IDX.
055700     PERFORM 415-TEST-ONE-INSERT-POSITION
055800         VARYING ST-SCAN-IDX FROM 1 BY 1
055900         UNTIL STOCK-INSERT-FOUND
056000            OR ST-SCAN-IDX >= ST-COUNT.
056100*
056200 415-TEST-ONE-INSERT-POSITION.
056300*
056400     IF ST-BRANCH-ID (ST-SCAN-IDX) > CH-BRANCH-ID
056500        OR (ST-BRANCH-ID (ST-SCAN-IDX) = CH-BRANCH-ID
056600        AND ST-PRODUCT-ID (ST-SCAN-IDX) >=
056700           LN-PRODUCT-ID (LN-IDX))
056800         MOVE "Y" TO STOCK-INSERT-FOUND-SWITCH
056900         MOVE ST-SCAN-IDX TO ST-INS-IDX
057000     END-IF.
057100*
057200 416-OPEN-STOCK-INSERT-SLOT.
057300*
057400*    SLIDES ONE ENTRY UP A SUBSCRIPT TO OPEN THE INSERTION SLOT.
057500*    CALLED BACKWARD FROM THE OLD END OF THE TABLE SO NO ENTRY IS
057600*    OVERWRITTEN BEFORE IT HAS BEEN COPIED UP.
057700*
057800     MOVE ST-STOCK-ENTRY (ST-SHIFT-IDX - 1)
057900         TO ST-STOCK-ENTRY (ST-SHIFT-IDX).
058000*
058100 450-DEDUCT-TRACKED-LINES.
058200*
058300     PERFORM 411-FIND-PRODUCT-FOR-LINE.
058400     IF PRODUCT-FOUND AND PT-TRACKED-FLAG (PT-X) = "Y"
058500         PERFORM 412-FIND-STOCK-FOR-LINE
058600         IF STOCK-FOUND
058700             SUBTRACT LN-QUANTITY (LN-IDX)
058800                 FROM ST-QUANTITY (ST-X)
058900         END-IF
059000     END-IF.
059100*
059200 460-REVERSE-TRACKED-LINES.
059300*
059400     PERFORM 411-FIND-PRODUCT-FOR-LINE.
059500     IF PRODUCT-FOUND AND PT-TRACKED-FLAG (PT-X) = "Y"
059600         PERFORM 412-FIND-STOCK-FOR-LINE
059700         IF NOT STOCK-FOUND
059800             PERFORM 413-ADD-NEW-STOCK-ENTRY-FOR-LINE
059900         END-IF
060000         ADD LN-QUANTITY (LN-IDX) TO ST-QUANTITY (ST-X)
060100     END-IF.
060200*
060300 470-RAISE-LEDGER-DEBIT.
060400*
060500     IF CH-PAID-ON-ACCOUNT AND CH-CUSTOMER-ID NOT = ZERO
060600         PERFORM 471-FIND-CUSTOMER
060700         IF CUSTOMER-FOUND
060800             ADD IT-GRAND-TOTAL TO CB-BALANCE (CB-X)
060900         END-IF
061000     END-IF.
061100*
061200 471-FIND-CUSTOMER.
061300*
061400     MOVE "N" TO CUSTOMER-FOUND-SWITCH.
061500     IF CB-COUNT > ZERO
061600         SEARCH ALL CB-X
061700             WHEN CB-CUSTOMER-ID (CB-X) = CH-CUSTOMER-ID
061800                 MOVE "Y" TO CUSTOMER-FOUND-SWITCH
061900         END-SEARCH
062000     END-IF.
062100*
062200 490-WRITE-POSTED-SALE.
062300*
062400     MOVE CH-SALE-NUMBER  TO PST-SALE-NUMBER.
062500     MOVE CH-BRANCH-ID    TO PST-BRANCH-ID.
062600     MOVE CH-CUSTOMER-ID  TO PST-CUSTOMER-ID.
062700     MOVE IT-SUB-TOTAL         TO PST-SUB-TOTAL.
062800     MOVE CH-DISC-AMOUNT  TO PST-DISC-AMOUNT.
062900     MOVE CH-TAX-AMOUNT   TO PST-TAX-AMOUNT.
063000     MOVE IT-GRAND-TOTAL       TO PST-GRAND-TOTAL.
063100     MOVE IT-CHANGE-DUE        TO PST-CHANGE-DUE.
063200     MOVE CH-STOCK-FLAG   TO PST-STOCK-FLAG.
063300     MOVE CH-PAYMENT-TYPE TO PST-PAYMENT-TYPE.
063400     WRITE POSTED-OUT-RECORD FROM PST-POSTED-SALE-RECORD.
063500     IF NOT PSTSALE-SUCCESSFUL
063600         DISPLAY "WRITE ERROR ON POSTED-SALES FOR SALE "
063700             CH-SALE-NUMBER
063800         DISPLAY "FILE STATUS CODE IS " PSTSALE-FILE-STATUS
063900     END-IF.
064000     ADD 1 TO RS-SALES-POSTED.
064100*
064200 490-WRITE-REJECTED-SALE.
064300*
064400     MOVE "SALE" TO REJ-SOURCE.
064500     MOVE CH-SALE-NUMBER TO REJ-KEY.
064600     MOVE ER-REJECT-REASON TO REJ-REASON.
064700     WRITE REJECT-OUT-RECORD FROM REJ-REJECT-RECORD.
064800     IF NOT REJFILE-SUCCESSFUL
064900         DISPLAY "WRITE ERROR ON REJECT-FILE FOR SALE "
065000             CH-SALE-NUMBER
065100         DISPLAY "FILE STATUS CODE IS " REJFILE-FILE-STATUS
065200     END-IF.
065300     ADD 1 TO RS-SALES-REJECTED.
065400*
065500 800-WRITE-STOCK-MASTER-OUT.
065600*
065700     MOVE ST-BRANCH-ID (ST-IDX)  TO STK-BRANCH-ID.
065800     MOVE ST-PRODUCT-ID (ST-IDX) TO STK-PRODUCT-ID.
065900     MOVE ST-QUANTITY (ST-IDX)   TO STK-QUANTITY.
066000     WRITE STOCK-OUT-RECORD FROM STK-STOCK-RECORD.
066100     IF NOT STOCKOUT-SUCCESSFUL
066200         DISPLAY "WRITE ERROR ON STOCK-MASTER-OUT FOR BRANCH "
066300             STK-BRANCH-ID
066400         DISPLAY "FILE STATUS CODE IS " STOCKOUT-FILE-STATUS
066500     END-IF.
066600*
066700 810-WRITE-CUSTOMER-MASTER-OUT.
066800*
066900     MOVE CB-CUSTOMER-ID (CB-IDX)  TO CUS-CUSTOMER-ID.
067000     MOVE CB-NAME (CB-IDX)         TO CUS-NAME.
067100     MOVE CB-CREDIT-FLAG (CB-IDX)  TO CUS-CREDIT-FLAG.
067200     MOVE CB-CREDIT-LIMIT (CB-IDX) TO CUS-CREDIT-LIMIT.
067300     MOVE CB-BALANCE (CB-IDX)      TO CUS-CURR-BALANCE.
067400     WRITE CUSTOMER-OUT-RECORD FROM CUS-CUSTOMER-RECORD.
067500     IF NOT CUSTOUT-SUCCESSFUL
067600         DISPLAY "WRITE ERROR ON CUSTOMER-MASTER-OUT FOR CUSTOMER "
067700             CUS-CUSTOMER-ID
067800         DISPLAY "FILE STATUS CODE IS " CUSTOUT-FILE-STATUS
067900     END-IF.
068000*
068100 900-DISPLAY-RUN-SUMMARY.
068200*
068300     DISPLAY "SALPOST RUN SUMMARY".
068400     DISPLAY "  SALES READ . . . . " RS-SALES-READ.
068500     DISPLAY "  SALES POSTED . . . " RS-SALES-POSTED.
068600     DISPLAY "  SALES REJECTED . . " RS-SALES-REJECTED.
