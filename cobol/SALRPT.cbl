000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.       SALRPT.
000400 AUTHOR.           L M KOWALSKI.
000500 INSTALLATION.     MERIDIAN RETAIL GROUP - DATA PROCESSING.
000600 DATE-WRITTEN.     MAY 20, 1991.
000700 DATE-COMPILED.
000800 SECURITY.         UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    SALRPT - SALES REGISTER REPORT BUILDER                       *
001200*    READS THE POSTED-SALES FILE SALPOST WROTE EARLIER IN THE      *
001300*    NIGHTLY CYCLE (ALREADY IN BRANCH-ID ORDER, SINCE SALES-TRANS  *
001400*    ARRIVES THAT WAY) AND PRINTS THE DAY'S SALES REGISTER - ONE   *
001500*    DETAIL LINE PER POSTED SALE, A SUBTOTAL LINE ON EVERY BRANCH  *
001600*    BREAK, AND A GRAND TOTAL LINE AT THE END OF THE RUN.          *
001700*------------------------------------------------------------------
001800*    CHANGE LOG.
001900*------------------------------------------------------------------
002000*    91-05-20  LMK  ORIGINAL PROGRAM.  SAME PAGE-HEADING/CONTROL-   *
002100*               BREAK SKELETON AS THE YEAR-TO-DATE SALES REPORT,   *
002200*               RE-KEYED TO BRANCH ID AND POSTED-SALE AMOUNTS.     *
002300*    94-02-08  RAH  ADDED PAY TYPE COLUMN - COMPTROLLER'S OFFICE    *
002400*               WANTS CASH/ACCOUNT SALES TELLING APART ON SIGHT.   *
002500*    98-11-20  RAH  Y2K REVIEW - HEADING DATE NOW PRINTS A 4-DIGIT  *
002600*               YEAR.  ACCEPT FROM DATE STILL RETURNS A 2-DIGIT     *
002700*               YEAR SO WE WINDOW IT: 00-49 IS 20XX, 50-99 IS 19XX. *
002800*    01-15-09  DJP  ADDED AN ABEND EXIT IF SALES-REGISTER WILL NOT   *
002900*               OPEN - A BAD PRINTER QUEUE WAS LETTING THE RUN GO    *
003000*               ON AND LOSE THE WHOLE DAY'S REGISTER.                *
003100******************************************************************
003200*
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600*
003700 SOURCE-COMPUTER.   IBM-3090.
003800 OBJECT-COMPUTER.   IBM-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300*
004400 FILE-CONTROL.
004500*
004600     SELECT POSTED-SALES  ASSIGN TO PSTSALE
004700                            ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT SALES-REGISTER ASSIGN TO SALESREG
004900                            ORGANIZATION IS LINE SEQUENTIAL
005000                            FILE STATUS IS SALESREG-FILE-STATUS.
005100*
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500*
005600 FD  POSTED-SALES.
005700*
005800 01  POSTED-IN-RECORD              PIC X(93).
005900 01  POSTED-IN-BRANCH-VIEW     REDEFINES POSTED-IN-RECORD.
006000     05  FILLER                     PIC X(12).
006100     05  PIB-BRANCH-ID              PIC 9(05).
006200     05  FILLER                     PIC X(76).
006300*
006400 FD  SALES-REGISTER.
006500*
006600 01  PRINT-AREA                    PIC X(132).
006700*
006800 WORKING-STORAGE SECTION.
006900*
007000*    STANDALONE ITEM, NOT PART OF ANY GROUP - KEPT AT THE 77 LEVEL
007100*    THE WAY THE SHOP WROTE ITS ONE-OFF FIELDS BEFORE GROUPING
007200*    EVERYTHING UNDER 01-LEVELS BECAME THE HOUSE HABIT.
007300 77  OLD-BRANCH-ID                    PIC 9(05).
007400*
007500 01  SWITCHES.
007600     05  POSTED-EOF-SWITCH            PIC X     VALUE "N".
007700         88  POSTED-EOF                          VALUE "Y".
007800     05  FIRST-SALE-SWITCH            PIC X     VALUE "Y".
007900         88  FIRST-SALE                          VALUE "Y".
008000*
008100 01  PRINT-FIELDS                     COMP.
008200     05  PAGE-COUNT                   PIC S9(3)   VALUE ZERO.
008300     05  LINES-ON-PAGE                PIC S9(3)   VALUE +50.
008400     05  LINE-COUNT                   PIC S9(3)   VALUE +99.
008500     05  SPACE-CONTROL                PIC S9(1).
008600*
008700 01  FILE-STATUS-FIELDS.
008800     05  SALESREG-FILE-STATUS         PIC XX.
008900         88  SALESREG-SUCCESSFUL                 VALUE "00".
009000*
009100 01  RUN-COUNTERS                  COMP.
009200     05  RS-BRANCH-SALE-COUNT         PIC S9(7).
009300     05  RS-GRAND-SALE-COUNT          PIC S9(7).
009400*
009500 01  BRANCH-TOTALS.
009600     05  BT-TOTAL-SUB          PIC S9(10)V99   VALUE ZERO.
009700     05  BT-TOTAL-DISC         PIC S9(10)V99   VALUE ZERO.
009800     05  BT-TOTAL-TAX          PIC S9(10)V99   VALUE ZERO.
009900     05  BT-TOTAL-GRAND        PIC S9(10)V99   VALUE ZERO.
010000     05  BT-TOTAL-GRAND-EDIT
010100                      REDEFINES BT-TOTAL-GRAND
010200                               PIC -(10)9.99.
010300*
010400 01  GRAND-TOTALS.
010500     05  GT-TOTAL-SUB           PIC S9(10)V99   VALUE ZERO.
010600     05  GT-TOTAL-DISC          PIC S9(10)V99   VALUE ZERO.
010700     05  GT-TOTAL-TAX           PIC S9(10)V99   VALUE ZERO.
010800     05  GT-TOTAL-GRAND         PIC S9(10)V99   VALUE ZERO.
010900     05  GT-TOTAL-GRAND-EDIT
011000                      REDEFINES GT-TOTAL-GRAND
011100                               PIC -(10)9.99.
011200*
011300 01  RUN-DATE.
011400     05  RD-DATE-YY               PIC 9(02).
011500     05  RD-DATE-MM               PIC 9(02).
011600     05  RD-DATE-DD               PIC 9(02).
011700*
011800 01  RUN-DATE-FULL.
011900     05  RD-CENTURY               PIC 9(02).
012000     05  RD-YEAR-OF-CENTURY       PIC 9(02).
012100*
012200 01  RUN-TIME.
012300     05  RT-TIME-HH               PIC 9(02).
012400     05  RT-TIME-MM               PIC 9(02).
012500     05  FILLER                       PIC X(04).
012600*
012700 01  HEADING-LINE-1.
012800     05  FILLER                PIC X(06)   VALUE "DATE: ".
012900     05  HL1-MONTH                  PIC 9(02).
013000     05  FILLER                     PIC X(01)   VALUE "/".
013100     05  HL1-DAY                    PIC 9(02).
013200     05  FILLER                     PIC X(01)   VALUE "/".
013300     05  HL1-CENTURY                PIC 9(02).
013400     05  HL1-YEAR-OF-CENTURY        PIC 9(02).
013500     05  FILLER                     PIC X(12)   VALUE SPACE.
013600     05  FILLER                     PIC X(22)   VALUE
013700         "MERIDIAN RETAIL GROUP ".
013800     05  FILLER                     PIC X(18)   VALUE
013900         "  SALES REGISTER  ".
014000     05  FILLER                     PIC X(06)   VALUE "PAGE: ".
014100     05  HL1-PAGE-NUMBER            PIC ZZZ9.
014200     05  FILLER                     PIC X(54)   VALUE SPACE.
014300*
014400 01  HEADING-LINE-2.
014500     05  FILLER                     PIC X(06)   VALUE "TIME: ".
014600     05  HL2-HOURS                  PIC 9(02).
014700     05  FILLER                     PIC X(01)   VALUE ":".
014800     05  HL2-MINUTES                PIC 9(02).
014900     05  FILLER                     PIC X(54)   VALUE SPACE.
015000     05  FILLER                     PIC X(10)   VALUE "SALRPT".
015100     05  FILLER                     PIC X(57)   VALUE SPACE.
015200*
015300 01  HEADING-LINE-3.
015400     05  FILLER      PIC X(14)   VALUE "SALE NUMBER   ".
015500     05  FILLER      PIC X(10)   VALUE "CUSTOMER  ".
015600     05  FILLER      PIC X(15)   VALUE "  SUB-TOTAL    ".
015700     05  FILLER      PIC X(15)   VALUE "  DISCOUNT     ".
015800     05  FILLER      PIC X(15)   VALUE "     TAX       ".
015900     05  FILLER      PIC X(17)   VALUE "  GRAND TOTAL    ".
016000     05  FILLER      PIC X(08)   VALUE "PAY TYPE".
016100     05  FILLER      PIC X(38)   VALUE SPACE.
016200*
016300 01  BRANCH-HEADING-LINE.
016400     05  FILLER                     PIC X(07)   VALUE "BRANCH ".
016500     05  BHL-BRANCH-ID               PIC 9(05).
016600     05  FILLER                     PIC X(120)  VALUE SPACE.
016700*
016800 01  DETAIL-LINE.
016900     05  DL-SALE-NUMBER              PIC X(12).
017000     05  FILLER                     PIC X(02)   VALUE SPACE.
017100     05  DL-CUSTOMER-ID              PIC 9(07).
017200     05  FILLER                     PIC X(02)   VALUE SPACE.
017300     05  DL-SUB-TOTAL                PIC ZZ,ZZZ,ZZ9.99-.
017400     05  FILLER                     PIC X(02)   VALUE SPACE.
017500     05  DL-DISC-AMOUNT              PIC ZZ,ZZZ,ZZ9.99-.
017600     05  FILLER                     PIC X(02)   VALUE SPACE.
017700     05  DL-TAX-AMOUNT                PIC ZZ,ZZZ,ZZ9.99-.
017800     05  FILLER                     PIC X(02)   VALUE SPACE.
017900     05  DL-GRAND-TOTAL              PIC ZZ,ZZZ,ZZ9.99-.
018000     05  FILLER                     PIC X(04)   VALUE SPACE.
018100     05  DL-PAYMENT-TYPE             PIC X(07).
018200     05  FILLER                     PIC X(52)   VALUE SPACE.
018300*
018400 01  BRANCH-TOTAL-LINE.
018500     05  FILLER                     PIC X(14)   VALUE SPACE.
018600     05  FILLER                     PIC X(15)   VALUE "BRANCH TOTAL - ".
018700     05  BTL-SALE-COUNT              PIC ZZ,ZZ9.
018800     05  FILLER                     PIC X(06)   VALUE " SALES".
018900     05  FILLER                     PIC X(02)   VALUE SPACE.
019000     05  FILLER                     PIC X(17)   VALUE SPACE.
019100     05  BTL-GRAND-TOTAL             PIC ZZ,ZZZ,ZZ9.99-.
019200     05  FILLER                     PIC X(58)   VALUE " *".
019300*
019400 01  GRAND-TOTAL-LINE.
019500     05  FILLER                     PIC X(14)   VALUE SPACE.
019600     05  FILLER                     PIC X(15)   VALUE "GRAND TOTAL  - ".
019700     05  GTL-SALE-COUNT              PIC ZZ,ZZ9.
019800     05  FILLER                     PIC X(06)   VALUE " SALES".
019900     05  FILLER                     PIC X(02)   VALUE SPACE.
020000     05  FILLER                     PIC X(17)   VALUE SPACE.
020100     05  GTL-GRAND-TOTAL             PIC ZZ,ZZZ,ZZ9.99-.
020200     05  FILLER                     PIC X(58)   VALUE " **".
020300*
020400     COPY "Cobol-Copy-Pstsale.cpy".
020500*
020600 PROCEDURE DIVISION.
020700*
020800 000-PREPARE-SALES-REGISTER.
020900*
021000     OPEN INPUT  POSTED-SALES
021100          OUTPUT SALES-REGISTER.
021200*    01-15-09 DJP - DO NOT RUN THE REGISTER AGAINST A PRINT FILE
021300*    THAT FAILED TO OPEN (SEE CHANGE LOG).
021400     IF NOT SALESREG-SUCCESSFUL
021500         GO TO 999-ABEND-EXIT.
021600     PERFORM 100-FORMAT-REPORT-HEADING
021700         THRU 100-FORMAT-REPORT-HEADING-EXIT.
021800     PERFORM 300-PREPARE-SALES-LINES
021900         WITH TEST AFTER
022000         UNTIL POSTED-EOF.
022100     PERFORM 500-PRINT-GRAND-TOTALS.
022200     CLOSE POSTED-SALES
022300           SALES-REGISTER.
022400     STOP RUN.
022500*
022600 999-ABEND-EXIT.
022700*
022800     DISPLAY "SALRPT ABEND - SALES-REGISTER DID NOT OPEN".
022900     DISPLAY "FILE STATUS CODE IS " SALESREG-FILE-STATUS.
023000     STOP RUN.
023100*
023200 100-FORMAT-REPORT-HEADING.
023300*
023400     ACCEPT RUN-DATE FROM DATE.
023500     ACCEPT RUN-TIME FROM TIME.
023600     IF RD-DATE-YY < 50
023700         MOVE 20 TO RD-CENTURY
023800     ELSE
023900         MOVE 19 TO RD-CENTURY
024000     END-IF.
024100     MOVE RD-DATE-YY  TO RD-YEAR-OF-CENTURY.
024200     MOVE RD-DATE-MM  TO HL1-MONTH.
024300     MOVE RD-DATE-DD  TO HL1-DAY.
024400     MOVE RD-CENTURY  TO HL1-CENTURY.
024500     MOVE RD-YEAR-OF-CENTURY TO HL1-YEAR-OF-CENTURY.
024600     MOVE RT-TIME-HH  TO HL2-HOURS.
024700     MOVE RT-TIME-MM  TO HL2-MINUTES.
024800*
024900 100-FORMAT-REPORT-HEADING-EXIT.
025000*
025100     EXIT.
025200*
025300 300-PREPARE-SALES-LINES.
025400*
025500     PERFORM 310-READ-POSTED-SALE.
025600     EVALUATE TRUE
025700         WHEN POSTED-EOF
025800             PERFORM 360-PRINT-BRANCH-TOTAL-LINE
025900         WHEN FIRST-SALE
026000             MOVE PST-BRANCH-ID TO OLD-BRANCH-ID
026100             PERFORM 330-PRINT-HEADING-LINES
026200             PERFORM 325-PRINT-BRANCH-HEADING-LINE
026300             PERFORM 320-PRINT-SALE-LINE
026400             MOVE "N" TO FIRST-SALE-SWITCH
026500         WHEN PST-BRANCH-ID = OLD-BRANCH-ID
026600             PERFORM 320-PRINT-SALE-LINE
026700         WHEN OTHER
026800             PERFORM 360-PRINT-BRANCH-TOTAL-LINE
026900             MOVE PST-BRANCH-ID TO OLD-BRANCH-ID
027000             PERFORM 325-PRINT-BRANCH-HEADING-LINE
027100             PERFORM 320-PRINT-SALE-LINE
027200     END-EVALUATE.
027300*
027400 310-READ-POSTED-SALE.
027500*
027600     READ POSTED-SALES INTO PST-POSTED-SALE-RECORD
027700         AT END
027800             SET POSTED-EOF TO TRUE
027900     END-READ.
028000*
028100 320-PRINT-SALE-LINE.
028200*
028300     IF LINE-COUNT > LINES-ON-PAGE
028400         PERFORM 330-PRINT-HEADING-LINES
028500     END-IF.
028600     MOVE PST-SALE-NUMBER   TO DL-SALE-NUMBER.
028700     MOVE PST-CUSTOMER-ID   TO DL-CUSTOMER-ID.
028800     MOVE PST-SUB-TOTAL     TO DL-SUB-TOTAL.
028900     MOVE PST-DISC-AMOUNT   TO DL-DISC-AMOUNT.
029000     MOVE PST-TAX-AMOUNT    TO DL-TAX-AMOUNT.
029100     MOVE PST-GRAND-TOTAL   TO DL-GRAND-TOTAL.
029200     MOVE PST-PAYMENT-TYPE  TO DL-PAYMENT-TYPE.
029300     MOVE DETAIL-LINE TO PRINT-AREA.
029400     MOVE 1 TO SPACE-CONTROL.
029500     PERFORM 350-WRITE-REPORT-LINE.
029600     ADD 1                TO RS-BRANCH-SALE-COUNT.
029700     ADD PST-SUB-TOTAL    TO BT-TOTAL-SUB.
029800     ADD PST-DISC-AMOUNT  TO BT-TOTAL-DISC.
029900     ADD PST-TAX-AMOUNT   TO BT-TOTAL-TAX.
030000     ADD PST-GRAND-TOTAL  TO BT-TOTAL-GRAND.
030100*
030200 325-PRINT-BRANCH-HEADING-LINE.
030300*
030400     IF LINE-COUNT > LINES-ON-PAGE
030500         PERFORM 330-PRINT-HEADING-LINES
030600     END-IF.
030700     MOVE PST-BRANCH-ID TO BHL-BRANCH-ID.
030800     MOVE BRANCH-HEADING-LINE TO PRINT-AREA.
030900     MOVE 2 TO SPACE-CONTROL.
031000     PERFORM 350-WRITE-REPORT-LINE.
031100*
031200 330-PRINT-HEADING-LINES.
031300*
031400     ADD 1 TO PAGE-COUNT.
031500     MOVE PAGE-COUNT     TO HL1-PAGE-NUMBER.
031600     MOVE HEADING-LINE-1 TO PRINT-AREA.
031700     PERFORM 340-WRITE-PAGE-TOP-LINE.
031800     MOVE HEADING-LINE-2 TO PRINT-AREA.
031900     MOVE 1 TO SPACE-CONTROL.
032000     PERFORM 350-WRITE-REPORT-LINE.
032100     MOVE HEADING-LINE-3 TO PRINT-AREA.
032200     MOVE 2 TO SPACE-CONTROL.
032300     PERFORM 350-WRITE-REPORT-LINE.
032400     MOVE 2 TO SPACE-CONTROL.
032500*
032600 340-WRITE-PAGE-TOP-LINE.
032700*
032800     WRITE PRINT-AREA AFTER ADVANCING PAGE.
032900     MOVE 1 TO LINE-COUNT.
033000*
033100 350-WRITE-REPORT-LINE.
033200*
033300     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
033400     ADD SPACE-CONTROL TO LINE-COUNT.
033500*
033600 360-PRINT-BRANCH-TOTAL-LINE.
033700*
033800     MOVE RS-BRANCH-SALE-COUNT  TO BTL-SALE-COUNT.
033900     MOVE BT-TOTAL-GRAND TO BTL-GRAND-TOTAL.
034000     MOVE BRANCH-TOTAL-LINE TO PRINT-AREA.
034100     MOVE 1 TO SPACE-CONTROL.
034200     PERFORM 350-WRITE-REPORT-LINE.
034300     MOVE 2 TO SPACE-CONTROL.
034400     ADD RS-BRANCH-SALE-COUNT  TO RS-GRAND-SALE-COUNT.
034500     ADD BT-TOTAL-SUB   TO GT-TOTAL-SUB.
034600     ADD BT-TOTAL-DISC  TO GT-TOTAL-DISC.
034700     ADD BT-TOTAL-TAX   TO GT-TOTAL-TAX.
034800     ADD BT-TOTAL-GRAND TO GT-TOTAL-GRAND.
034900     MOVE ZERO TO RS-BRANCH-SALE-COUNT.
035000     MOVE ZERO TO BT-TOTAL-SUB.
035100     MOVE ZERO TO BT-TOTAL-DISC.
035200     MOVE ZERO TO BT-TOTAL-TAX.
035300     MOVE ZERO TO BT-TOTAL-GRAND.
035400*
035500 500-PRINT-GRAND-TOTALS.
035600*
035700     MOVE RS-GRAND-SALE-COUNT   TO GTL-SALE-COUNT.
035800     MOVE GT-TOTAL-GRAND  TO GTL-GRAND-TOTAL.
035900     MOVE GRAND-TOTAL-LINE TO PRINT-AREA.
036000     MOVE 2 TO SPACE-CONTROL.
036100     PERFORM 350-WRITE-REPORT-LINE.
